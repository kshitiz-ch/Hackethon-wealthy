000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMSTRPT.                                              
000003        AUTHOR. DEEPA P SHENOY.                                           
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 07/22/94.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMSTRPT IS THE LAST STEP IN THE OPPORTUNITY-DETECTION JOB   *        
000012*    STREAM. IT READS BACK THE FIVE INTERIM WORK FILES LEFT BY   *        
000013*    WMAGTSM, WMSIPOP, WMINSOP, WMUSRST AND WMPRTOP AND PRINTS   *        
000014*    THE ONE 132-COLUMN STATISTICS / SUMMARY REPORT - AGENT      *        
000015*    SUMMARY, SIP OPPORTUNITY STATS, INSURANCE STATS, USER       *        
000016*    STATS AND PORTFOLIO STATS, IN THAT ORDER. IT DOES NOT       *        
000017*    RE-SORT OR RE-EVALUATE ANYTHING - EACH UPSTREAM FILEPASS    *        
000018*    HAS ALREADY DONE ITS OWN ACCUMULATING.                      *        
000019*                                                                *        
000020*J   JCL..                                                       *        
000021*                                                                *        
000022*     //WMSTRPT  EXEC PGM=WMSTRPT                                *        
000023*     //SYSOUT   DD SYSOUT=*                                     *        
000024*     //AGTSTAT  DD DSN=WM.PROD.AGTSTAT.WORK,DISP=(OLD,DELETE)   *        
000025*     //SIPSTAT  DD DSN=WM.PROD.SIPSTAT.WORK,DISP=(OLD,DELETE)   *        
000026*     //INSSTAT  DD DSN=WM.PROD.INSSTAT.WORK,DISP=(OLD,DELETE)   *        
000027*     //USRSTAT  DD DSN=WM.PROD.USRSTAT.WORK,DISP=(OLD,DELETE)   *        
000028*     //PRTSTAT  DD DSN=WM.PROD.PRTSTAT.WORK,DISP=(OLD,DELETE)   *        
000029*     //WMRPT    DD SYSOUT=*                                     *        
000030*     //*                                                        *        
000031*                                                                *        
000032*P   ENTRY PARAMETERS..                                          *        
000033*     NONE. THE FIVE WORK FILES MUST ALREADY BE PRESENT AND      *        
000034*     MUST EACH ARRIVE IN THE ORDER ITS OWN FILEPASS WROTE IT.   *        
000035*                                                                *        
000036*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000037*     I/O ERROR ON ANY OF THE SIX FILES.                         *        
000038*                                                                *        
000039*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000040*     NONE.                                                      *        
000041*                                                                *        
000042*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000043*     NONE.                                                      *        
000044*                                                                *        
000045*    MAINTENANCE                                                 *        
000046*    07/22/94  RSK  WM0011  ORIGINAL FILEPASS - AGENT SUMMARY   *         
000047*                            AND SIP OPPORTUNITY STATS ONLY.     *        
000048*    09/03/95  RSK  WM0044  ADDED THE INSURANCE STATS SECTION.  *         
000049*    07/22/96  DPS  WM0098  ADDED THE USER STATS SECTION.        *        
000050*    11/02/98  PDN  WM0187  Y2K - NO DATE FIELDS INVOLVED, ADDED *        
000051*                            AS PART OF THE SYSTEM-WIDE SWEEP.   *        
000052*    08/14/00  TLM  WM0219  ADDED THE PORTFOLIO STATS SECTION.   *        
000053*    09/05/00  TLM  WM0222  PICKED UP THE AVG VALUE AND THE      *        
000054*                            THREE RULE COUNTS WMPRTOP NOW       *        
000055*                            CARRIES ON THE GRAND-TOTAL LINE.    *        
000056*                                                                *        
000057*****************************************************************         
000058        ENVIRONMENT DIVISION.                                             
000059        CONFIGURATION SECTION.                                            
000060        SPECIAL-NAMES.                                                    
000061            C01 IS TOP-OF-FORM.                                           
000062        INPUT-OUTPUT SECTION.                                             
000063        FILE-CONTROL.                                                     
000064            SELECT AGTSTAT-FILE  ASSIGN TO AGTSTAT                        
000065                ORGANIZATION IS LINE SEQUENTIAL.                          
000066            SELECT SIPSTAT-FILE  ASSIGN TO SIPSTAT                        
000067                ORGANIZATION IS LINE SEQUENTIAL.                          
000068            SELECT INSSTAT-FILE  ASSIGN TO INSSTAT                        
000069                ORGANIZATION IS LINE SEQUENTIAL.                          
000070            SELECT USRSTAT-FILE  ASSIGN TO USRSTAT                        
000071                ORGANIZATION IS LINE SEQUENTIAL.                          
000072            SELECT PRTSTAT-FILE  ASSIGN TO PRTSTAT                        
000073                ORGANIZATION IS LINE SEQUENTIAL.                          
000074            SELECT PRINT-FILE    ASSIGN TO WMRPT                          
000075                ORGANIZATION IS LINE SEQUENTIAL.                          
000076        DATA DIVISION.                                                    
000077        FILE SECTION.                                                     
000078        FD  AGTSTAT-FILE                                                  
000079            RECORDING MODE IS F.                                          
000080        01  WM-AGTSTAT-IN-REC             PIC X(132).                     
000081        FD  SIPSTAT-FILE                                                  
000082            RECORDING MODE IS F.                                          
000083        01  WM-SIPSTAT-IN-REC             PIC X(132).                     
000084        FD  INSSTAT-FILE                                                  
000085            RECORDING MODE IS F.                                          
000086        01  WM-INSSTAT-IN-REC             PIC X(132).                     
000087        FD  USRSTAT-FILE                                                  
000088            RECORDING MODE IS F.                                          
000089        01  WM-USRSTAT-IN-REC             PIC X(132).                     
000090        FD  PRTSTAT-FILE                                                  
000091            RECORDING MODE IS F.                                          
000092        01  WM-PRTSTAT-IN-REC             PIC X(132).                     
000093        FD  PRINT-FILE                                                    
000094            RECORDING MODE IS F.                                          
000095        01  WM-PRINT-OUT-REC              PIC X(132).                     
000096        EJECT                                                             
000097*****************************************************************         
000098*                       WORKING-STORAGE                          *        
000099*****************************************************************         
000100        WORKING-STORAGE SECTION.                                          
000101        01  FILLER PIC X(32)                                              
000102            VALUE 'WMSTRPT WORKING STORAGE BEGINS '.                      
000103        COPY WMDATEWK.                                                    
000104        EJECT                                                             
000105        COPY WMSTATWK.                                                    
000106        EJECT                                                             
000107        COPY WMPRTLN.                                                     
000108        EJECT                                                             
000109        01  WS-SIP-STAT-TOTALS.                                           
000110            05  WS-SST-COUNT-TOTAL         PIC 9(7)      COMP.            
000111            05  WS-SST-POTENTIAL-TOTAL     PIC S9(13)V99.                 
000112        01  WS-SIP-STAT-TOTALS-ALT REDEFINES WS-SIP-STAT-TOTALS.          
000113            05  FILLER                     PIC X(19).                     
000114        01  FILLER PIC X(32)                                              
000115            VALUE 'WMSTRPT WORKING STORAGE ENDS   '.                      
000116        EJECT                                                             
000117        PROCEDURE DIVISION.                                               
000118*****************************************************************         
000119*                        MAINLINE LOGIC                          *        
000120*****************************************************************         
000121        0000-CONTROL-PROCESS.                                             
000122            PERFORM 1000-INITIALIZATION                                   
000123                THRU 1099-INITIALIZATION-EXIT.                            
000124            OPEN OUTPUT PRINT-FILE.                                       
000125            PERFORM 2000-AGENT-SECTION                                    
000126                THRU 2099-AGENT-SECTION-EXIT.                             
000127            PERFORM 3000-SIP-SECTION                                      
000128                THRU 3099-SIP-SECTION-EXIT.                               
000129            PERFORM 4000-INSURANCE-SECTION                                
000130                THRU 4099-INSURANCE-SECTION-EXIT.                         
000131            PERFORM 5000-USER-SECTION                                     
000132                THRU 5099-USER-SECTION-EXIT.                              
000133            PERFORM 6000-PORTFOLIO-SECTION                                
000134                THRU 6099-PORTFOLIO-SECTION-EXIT.                         
000135            CLOSE PRINT-FILE.                                             
000136            DISPLAY 'WMSTRPT - REPORT LINES WRITTEN  : '                  
000137                WM-RECS-WRITTEN-CNT.                                      
000138            GOBACK.                                                       
000139        EJECT                                                             
000140        1000-INITIALIZATION.                                              
000141            SET WM-NOT-EOF TO TRUE.                                       
000142        1099-INITIALIZATION-EXIT.                                         
000143            EXIT.                                                         
000144        EJECT                                                             
000145*****************************************************************         
000146*         SECTION 1 - AGENT SUMMARY                              *        
000147*****************************************************************         
000148        2000-AGENT-SECTION.                                               
000149            OPEN INPUT AGTSTAT-FILE.                                      
000150            PERFORM 8100-WRITE-HEADINGS                                   
000151                THRU 8199-WRITE-HEADINGS-EXIT.                            
000152            MOVE 'AGENT SUMMARY' TO HDG2-SECTION-NAME.                    
000153            PERFORM 8200-WRITE-HEADING-2                                  
000154                THRU 8299-WRITE-HEADING-2-EXIT.                           
000155            SET WM-NOT-EOF TO TRUE.                                       
000156            PERFORM 2100-READ-NEXT-AGTSTAT                                
000157                THRU 2199-READ-NEXT-AGTSTAT-EXIT.                         
000158            PERFORM 2200-WRITE-AGENT-LINE                                 
000159                THRU 2299-WRITE-AGENT-LINE-EXIT                           
000160                UNTIL WM-EOF.                                             
000161            CLOSE AGTSTAT-FILE.                                           
000162        2099-AGENT-SECTION-EXIT.                                          
000163            EXIT.                                                         
000164        EJECT                                                             
000165        2100-READ-NEXT-AGTSTAT.                                           
000166            READ AGTSTAT-FILE INTO WM-STAT-LINE                           
000167                AT END SET WM-EOF TO TRUE                                 
000168            END-READ.                                                     
000169        2199-READ-NEXT-AGTSTAT-EXIT.                                      
000170            EXIT.                                                         
000171        EJECT                                                             
000172        2200-WRITE-AGENT-LINE.                                            
000173            IF AGS-TOTAL-LINE                                             
000174                MOVE SPACES TO APL-AGENT-ID                               
000175                MOVE 'GRAND TOTAL' TO APL-AGENT-EXT-ID                    
000176            ELSE                                                          
000177                MOVE AGS-AGENT-ID TO APL-AGENT-ID                         
000178                MOVE AGS-AGENT-EXT-ID TO APL-AGENT-EXT-ID                 
000179            END-IF.                                                       
000180            MOVE AGS-SIP-COUNT TO APL-SIP-COUNT.                          
000181            MOVE AGS-TOTAL-AUM TO APL-TOTAL-AUM.                          
000182            MOVE WM-AGENT-PRINT-LINE TO WM-PRINT-OUT-REC.                 
000183            WRITE WM-PRINT-OUT-REC.                                       
000184            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000185            PERFORM 2100-READ-NEXT-AGTSTAT                                
000186                THRU 2199-READ-NEXT-AGTSTAT-EXIT.                         
000187        2299-WRITE-AGENT-LINE-EXIT.                                       
000188            EXIT.                                                         
000189        EJECT                                                             
000190*****************************************************************         
000191*         SECTION 2 - SIP OPPORTUNITY STATS                      *        
000192*****************************************************************         
000193        3000-SIP-SECTION.                                                 
000194            OPEN INPUT SIPSTAT-FILE.                                      
000195            PERFORM 8100-WRITE-HEADINGS                                   
000196                THRU 8199-WRITE-HEADINGS-EXIT.                            
000197            MOVE 'SIP OPPORTUNITY STATS' TO HDG2-SECTION-NAME.            
000198            PERFORM 8200-WRITE-HEADING-2                                  
000199                THRU 8299-WRITE-HEADING-2-EXIT.                           
000200            INITIALIZE WS-SIP-STAT-TOTALS.                                
000201            SET WM-NOT-EOF TO TRUE.                                       
000202            PERFORM 3100-READ-NEXT-SIPSTAT                                
000203                THRU 3199-READ-NEXT-SIPSTAT-EXIT.                         
000204            PERFORM 3200-WRITE-SIP-LINE                                   
000205                THRU 3299-WRITE-SIP-LINE-EXIT                             
000206                UNTIL WM-EOF.                                             
000207            PERFORM 3300-WRITE-SIP-TOTAL-LINE                             
000208                THRU 3399-WRITE-SIP-TOTAL-LINE-EXIT.                      
000209            CLOSE SIPSTAT-FILE.                                           
000210        3099-SIP-SECTION-EXIT.                                            
000211            EXIT.                                                         
000212        EJECT                                                             
000213        3100-READ-NEXT-SIPSTAT.                                           
000214            READ SIPSTAT-FILE INTO WM-STAT-LINE                           
000215                AT END SET WM-EOF TO TRUE                                 
000216            END-READ.                                                     
000217        3199-READ-NEXT-SIPSTAT-EXIT.                                      
000218            EXIT.                                                         
000219        EJECT                                                             
000220        3200-WRITE-SIP-LINE.                                              
000221            ADD SPS-OPP-COUNT TO WS-SST-COUNT-TOTAL.                      
000222            ADD SPS-POTENTIAL-TOTAL TO WS-SST-POTENTIAL-TOTAL.            
000223            MOVE SPS-CATEGORY TO SSL-CATEGORY.                            
000224            MOVE SPS-OPP-COUNT TO SSL-OPP-COUNT.                          
000225            MOVE SPS-POTENTIAL-TOTAL TO SSL-POTENTIAL.                    
000226            MOVE WM-SIP-STAT-PRINT-LINE TO WM-PRINT-OUT-REC.              
000227            WRITE WM-PRINT-OUT-REC.                                       
000228            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000229            PERFORM 3100-READ-NEXT-SIPSTAT                                
000230                THRU 3199-READ-NEXT-SIPSTAT-EXIT.                         
000231        3299-WRITE-SIP-LINE-EXIT.                                         
000232            EXIT.                                                         
000233        EJECT                                                             
000234        3300-WRITE-SIP-TOTAL-LINE.                                        
000235            MOVE 'TOTAL' TO SSL-CATEGORY.                                 
000236            MOVE WS-SST-COUNT-TOTAL TO SSL-OPP-COUNT.                     
000237            MOVE WS-SST-POTENTIAL-TOTAL TO SSL-POTENTIAL.                 
000238            MOVE WM-SIP-STAT-PRINT-LINE TO WM-PRINT-OUT-REC.              
000239            WRITE WM-PRINT-OUT-REC.                                       
000240            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000241        3399-WRITE-SIP-TOTAL-LINE-EXIT.                                   
000242            EXIT.                                                         
000243        EJECT                                                             
000244*****************************************************************         
000245*         SECTION 3 - INSURANCE STATS                            *        
000246*****************************************************************         
000247        4000-INSURANCE-SECTION.                                           
000248            OPEN INPUT INSSTAT-FILE.                                      
000249            PERFORM 8100-WRITE-HEADINGS                                   
000250                THRU 8199-WRITE-HEADINGS-EXIT.                            
000251            MOVE 'INSURANCE STATS' TO HDG2-SECTION-NAME.                  
000252            PERFORM 8200-WRITE-HEADING-2                                  
000253                THRU 8299-WRITE-HEADING-2-EXIT.                           
000254            SET WM-NOT-EOF TO TRUE.                                       
000255            PERFORM 4100-READ-NEXT-INSSTAT                                
000256                THRU 4199-READ-NEXT-INSSTAT-EXIT.                         
000257            PERFORM 4200-WRITE-INSURANCE-LINE                             
000258                THRU 4299-WRITE-INSURANCE-LINE-EXIT                       
000259                UNTIL WM-EOF.                                             
000260            CLOSE INSSTAT-FILE.                                           
000261        4099-INSURANCE-SECTION-EXIT.                                      
000262            EXIT.                                                         
000263        EJECT                                                             
000264        4100-READ-NEXT-INSSTAT.                                           
000265            READ INSSTAT-FILE INTO WM-STAT-LINE                           
000266                AT END SET WM-EOF TO TRUE                                 
000267            END-READ.                                                     
000268        4199-READ-NEXT-INSSTAT-EXIT.                                      
000269            EXIT.                                                         
000270        EJECT                                                             
000271        4200-WRITE-INSURANCE-LINE.                                        
000272            IF INSTS-GRAND-LINE                                           
000273                MOVE 'TOTAL' TO ISL-INS-TYPE                              
000274            ELSE                                                          
000275                MOVE INSTS-INS-TYPE TO ISL-INS-TYPE                       
000276            END-IF.                                                       
000277            MOVE INSTS-POLICY-COUNT TO ISL-POLICY-COUNT.                  
000278            MOVE INSTS-PREMIUM-TOTAL TO ISL-PREMIUM.                      
000279            MOVE INSTS-PREMIUM-GAP-TOTAL TO ISL-PREMIUM-GAP.              
000280            MOVE WM-INS-STAT-PRINT-LINE TO WM-PRINT-OUT-REC.              
000281            WRITE WM-PRINT-OUT-REC.                                       
000282            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000283            PERFORM 4100-READ-NEXT-INSSTAT                                
000284                THRU 4199-READ-NEXT-INSSTAT-EXIT.                         
000285        4299-WRITE-INSURANCE-LINE-EXIT.                                   
000286            EXIT.                                                         
000287        EJECT                                                             
000288*****************************************************************         
000289*         SECTION 4 - USER STATS                                 *        
000290*****************************************************************         
000291        5000-USER-SECTION.                                                
000292            OPEN INPUT USRSTAT-FILE.                                      
000293            PERFORM 8100-WRITE-HEADINGS                                   
000294                THRU 8199-WRITE-HEADINGS-EXIT.                            
000295            MOVE 'USER STATS' TO HDG2-SECTION-NAME.                       
000296            PERFORM 8200-WRITE-HEADING-2                                  
000297                THRU 8299-WRITE-HEADING-2-EXIT.                           
000298            SET WM-NOT-EOF TO TRUE.                                       
000299            PERFORM 5100-READ-NEXT-USRSTAT                                
000300                THRU 5199-READ-NEXT-USRSTAT-EXIT.                         
000301            IF NOT WM-EOF                                                 
000302                PERFORM 5200-WRITE-USER-LINES                             
000303                    THRU 5299-WRITE-USER-LINES-EXIT                       
000304            END-IF.                                                       
000305            CLOSE USRSTAT-FILE.                                           
000306        5099-USER-SECTION-EXIT.                                           
000307            EXIT.                                                         
000308        EJECT                                                             
000309        5100-READ-NEXT-USRSTAT.                                           
000310            READ USRSTAT-FILE INTO WM-STAT-LINE                           
000311                AT END SET WM-EOF TO TRUE                                 
000312            END-READ.                                                     
000313        5199-READ-NEXT-USRSTAT-EXIT.                                      
000314            EXIT.                                                         
000315        EJECT                                                             
000316        5200-WRITE-USER-LINES.                                            
000317            MOVE 'USER COUNT' TO USL-LABEL.                               
000318            MOVE USTS-USER-COUNT TO USL-VALUE.                            
000319            PERFORM 5250-WRITE-ONE-USER-LINE                              
000320                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000321            MOVE 'TOTAL AUM' TO USL-LABEL.                                
000322            MOVE USTS-TOTAL-AUM TO USL-VALUE.                             
000323            PERFORM 5250-WRITE-ONE-USER-LINE                              
000324                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000325            MOVE 'TOTAL INVESTED' TO USL-LABEL.                           
000326            MOVE USTS-TOTAL-INVESTED TO USL-VALUE.                        
000327            PERFORM 5250-WRITE-ONE-USER-LINE                              
000328                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000329            MOVE 'AVERAGE PORTFOLIO' TO USL-LABEL.                        
000330            MOVE USTS-AVG-PORTFOLIO TO USL-VALUE.                         
000331            PERFORM 5250-WRITE-ONE-USER-LINE                              
000332                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000333            MOVE 'TOTAL RETURNS' TO USL-LABEL.                            
000334            MOVE USTS-TOTAL-RETURNS TO USL-VALUE.                         
000335            PERFORM 5250-WRITE-ONE-USER-LINE                              
000336                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000337            MOVE 'RETURN PERCENT' TO USL-LABEL.                           
000338            MOVE USTS-RETURN-PCT TO USL-VALUE.                            
000339            PERFORM 5250-WRITE-ONE-USER-LINE                              
000340                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000341            MOVE 'MF PENETRATION' TO USL-LABEL.                           
000342            MOVE USTS-MF-CNT TO USL-VALUE.                                
000343            PERFORM 5250-WRITE-ONE-USER-LINE                              
000344                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000345            MOVE 'FD PENETRATION' TO USL-LABEL.                           
000346            MOVE USTS-FD-CNT TO USL-VALUE.                                
000347            PERFORM 5250-WRITE-ONE-USER-LINE                              
000348                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000349            MOVE 'PMS PENETRATION' TO USL-LABEL.                          
000350            MOVE USTS-PMS-CNT TO USL-VALUE.                               
000351            PERFORM 5250-WRITE-ONE-USER-LINE                              
000352                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000353            MOVE 'AIF PENETRATION' TO USL-LABEL.                          
000354            MOVE USTS-AIF-CNT TO USL-VALUE.                               
000355            PERFORM 5250-WRITE-ONE-USER-LINE                              
000356                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000357            MOVE 'PRE-IPO PENETRATION' TO USL-LABEL.                      
000358            MOVE USTS-PREIPO-CNT TO USL-VALUE.                            
000359            PERFORM 5250-WRITE-ONE-USER-LINE                              
000360                THRU 5259-WRITE-ONE-USER-LINE-EXIT.                       
000361        5299-WRITE-USER-LINES-EXIT.                                       
000362            EXIT.                                                         
000363        EJECT                                                             
000364        5250-WRITE-ONE-USER-LINE.                                         
000365            MOVE WM-USER-STAT-PRINT-LINE TO WM-PRINT-OUT-REC.             
000366            WRITE WM-PRINT-OUT-REC.                                       
000367            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000368        5259-WRITE-ONE-USER-LINE-EXIT.                                    
000369            EXIT.                                                         
000370        EJECT                                                             
000371*****************************************************************         
000372*         SECTION 5 - PORTFOLIO STATS                            *        
000373*****************************************************************         
000374        6000-PORTFOLIO-SECTION.                                           
000375            OPEN INPUT PRTSTAT-FILE.                                      
000376            PERFORM 8100-WRITE-HEADINGS                                   
000377                THRU 8199-WRITE-HEADINGS-EXIT.                            
000378            MOVE 'PORTFOLIO STATS' TO HDG2-SECTION-NAME.                  
000379            PERFORM 8200-WRITE-HEADING-2                                  
000380                THRU 8299-WRITE-HEADING-2-EXIT.                           
000381            SET WM-NOT-EOF TO TRUE.                                       
000382            PERFORM 6100-READ-NEXT-PRTSTAT                                
000383                THRU 6199-READ-NEXT-PRTSTAT-EXIT.                         
000384            PERFORM 6200-WRITE-PORTFOLIO-LINE                             
000385                THRU 6299-WRITE-PORTFOLIO-LINE-EXIT                       
000386                UNTIL WM-EOF.                                             
000387            CLOSE PRTSTAT-FILE.                                           
000388        6099-PORTFOLIO-SECTION-EXIT.                                      
000389            EXIT.                                                         
000390        EJECT                                                             
000391        6100-READ-NEXT-PRTSTAT.                                           
000392            READ PRTSTAT-FILE INTO WM-STAT-LINE                           
000393                AT END SET WM-EOF TO TRUE                                 
000394            END-READ.                                                     
000395        6199-READ-NEXT-PRTSTAT-EXIT.                                      
000396            EXIT.                                                         
000397        EJECT                                                             
000398        6200-WRITE-PORTFOLIO-LINE.                                        
000399            IF PRTS-GRAND-LINE                                            
000400                MOVE 'TOTAL' TO PSL-CATEGORY                              
000401            ELSE                                                          
000402                MOVE PRTS-CATEGORY TO PSL-CATEGORY                        
000403            END-IF.                                                       
000404            MOVE PRTS-HOLDING-COUNT TO PSL-HOLDING-COUNT.                 
000405            MOVE PRTS-TOTAL-VALUE TO PSL-TOTAL-VALUE.                     
000406            MOVE PRTS-AVG-VALUE TO PSL-AVG-VALUE.                         
000407            MOVE PRTS-UNDERPERF-COUNT TO PSL-UNDERPERF-COUNT.             
000408            MOVE PRTS-LOWRATED-COUNT TO PSL-LOWRATED-COUNT.               
000409            MOVE PRTS-CONCENTRATED-COUNT                                  
000410                TO PSL-CONCENTRATED-COUNT.                                
000411            MOVE WM-PORT-STAT-PRINT-LINE TO WM-PRINT-OUT-REC.             
000412            WRITE WM-PRINT-OUT-REC.                                       
000413            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000414            PERFORM 6100-READ-NEXT-PRTSTAT                                
000415                THRU 6199-READ-NEXT-PRTSTAT-EXIT.                         
000416        6299-WRITE-PORTFOLIO-LINE-EXIT.                                   
000417            EXIT.                                                         
000418        EJECT                                                             
000419*****************************************************************         
000420*         COMMON HEADING ROUTINES - SHARED BY ALL FIVE SECTIONS  *        
000421*****************************************************************         
000422        8100-WRITE-HEADINGS.                                              
000423            MOVE WM-HEADING-LINE-1 TO WM-PRINT-OUT-REC.                   
000424            WRITE WM-PRINT-OUT-REC AFTER ADVANCING PAGE.                  
000425            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000426        8199-WRITE-HEADINGS-EXIT.                                         
000427            EXIT.                                                         
000428        EJECT                                                             
000429        8200-WRITE-HEADING-2.                                             
000430            MOVE WM-HEADING-LINE-2 TO WM-PRINT-OUT-REC.                   
000431            WRITE WM-PRINT-OUT-REC AFTER ADVANCING 2 LINES.               
000432            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000433        8299-WRITE-HEADING-2-EXIT.                                        
000434            EXIT.                                                         
