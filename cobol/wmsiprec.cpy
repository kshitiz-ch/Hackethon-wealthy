000001*****************************************************************         
000002*                                                                *        
000003*    WMSIPREC  -  SIP MASTER RECORD LAYOUT (INPUT)               *        
000004*    ONE ROW PER SYSTEMATIC-INVESTMENT-PLAN INSTALMENT MASTER.   *        
000005*    LOADED FROM THE NIGHTLY MF-PLATFORM EXTRACT, FIXED LENGTH.  *        
000006*                                                                *        
000007*    MAINTENANCE                                                *         
000008*    07/22/94  RSK  WM0011  ORIGINAL LAYOUT.                    *         
000009*    02/18/97  DPS  WM0132  ADDED SIP-INCR-PCT / SIP-INCR-PERIOD*         
000010*                            FOR THE STEP-UP OPPORTUNITY RULE.   *        
000011*    11/02/98  PDN  WM0187  Y2K - DATES CARRIED AS 8-BYTE CCYY.  *        
000012*                                                                *        
000013*****************************************************************         
000014        01  WM-SIP-RECORD.                                                
000015            05  SIP-ID                     PIC X(12).                     
000016            05  SIP-USER-ID                PIC X(12).                     
000017            05  SIP-AGENT-ID               PIC X(10).                     
000018            05  SIP-AGENT-EXT-ID           PIC X(15).                     
000019            05  SIP-AMOUNT                 PIC S9(11)V99.                 
000020            05  SIP-AMOUNT-GROUP REDEFINES SIP-AMOUNT.                    
000021                10  SIP-AMOUNT-WHOLE       PIC S9(11).                    
000022                10  SIP-AMOUNT-DECML       PIC 9(2).                      
000023            05  SIP-START-DATE             PIC X(08).                     
000024            05  SIP-LATEST-SUCCESS-DATE    PIC X(08).                     
000025            05  SIP-INCR-PCT               PIC S9(3)V99.                  
000026            05  SIP-INCR-PERIOD            PIC X(02).                     
000027            05  SIP-IS-ACTIVE              PIC X(01).                     
000028                88  SIP-ACTIVE                 VALUE 'T'.                 
000029                88  SIP-INACTIVE               VALUE 'F'.                 
000030            05  SIP-STATUS                 PIC X(10).                     
000031            05  SIP-SUCCESS-AMOUNT         PIC S9(11)V99.                 
000032            05  SIP-FAILED-AMOUNT          PIC S9(11)V99.                 
000033            05  SIP-DELETED                PIC X(01).                     
000034                88  SIP-IS-DELETED             VALUE 'T'.                 
000035                88  SIP-IS-LIVE                VALUE 'F'.                 
000036            05  FILLER                     PIC X(15).                     
