000001*****************************************************************         
000002*                                                                *        
000003*    WMIOPWRK  -  INSURANCE OPPORTUNITY RECORD (OUTPUT)          *        
000004*    WRITTEN BY WMINSOP FOR EACH QUALIFYING COVERAGE-GAP OR      *        
000005*    NO-INSURANCE CLIENT.                                        *        
000006*                                                                *        
000007*    MAINTENANCE                                                *         
000008*    09/03/95  RSK  WM0044  ORIGINAL LAYOUT.                    *         
000009*    02/27/01  TLM  WM0233  ADDED IOP-MISSING-TYPES LIST.       *         
000010*                                                                *        
000011*****************************************************************         
000012        01  WM-INS-OPPORTUNITY-RECORD.                                    
000013            05  IOP-USER-ID                PIC X(12).                     
000014            05  IOP-NAME                   PIC X(30).                     
000015            05  IOP-AGENT-ID               PIC X(10).                     
000016            05  IOP-TYPE                   PIC X(20).                     
000017            05  IOP-WEALTH-BAND            PIC X(10).                     
000018            05  IOP-MF-VALUE               PIC S9(11)V99.                 
000019            05  IOP-TOTAL-PREMIUM          PIC S9(11)V99.                 
000020            05  IOP-TOTPREM-GROUP REDEFINES IOP-TOTAL-PREMIUM.            
000021                10  IOP-TOTPREM-WHOLE      PIC S9(11).                    
000022                10  IOP-TOTPREM-DECML      PIC 9(2).                      
000023            05  IOP-BASELINE-PREMIUM       PIC S9(11)V99.                 
000024            05  IOP-PREMIUM-GAP            PIC S9(11)V99.                 
000025            05  IOP-OPP-SCORE              PIC 9(03).                     
000026            05  IOP-MISSING-TYPES          PIC X(40).                     
000027            05  FILLER                     PIC X(10).                     
