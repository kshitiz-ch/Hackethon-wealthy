000001*****************************************************************         
000002*                                                                *        
000003*    WMOPPWRK  -  SIP OPPORTUNITY RECORD (OUTPUT)                *        
000004*    WRITTEN BY WMSIPOP FOR EACH QUALIFYING SIP OPPORTUNITY.     *        
000005*                                                                *        
000006*    MAINTENANCE                                                *         
000007*    07/22/94  RSK  WM0011  ORIGINAL LAYOUT.                    *         
000008*    03/19/99  PDN  WM0198  ADDED OPP-RISK-SCORE AND CARRIED     *        
000009*                            THE COMBINED-LIST SORT KEY BELOW.   *        
000010*                                                                *        
000011*****************************************************************         
000012        01  WM-OPPORTUNITY-RECORD.                                        
000013            05  OPP-USER-ID                PIC X(12).                     
000014            05  OPP-AGENT-ID               PIC X(10).                     
000015            05  OPP-TYPE                   PIC X(20).                     
000016            05  OPP-SIP-AMOUNT             PIC S9(11)V99.                 
000017            05  OPP-POTENTIAL              PIC S9(11)V99.                 
000018            05  OPP-POTENTIAL-GROUP REDEFINES OPP-POTENTIAL.              
000019                10  OPP-POTENTIAL-WHOLE    PIC S9(11).                    
000020                10  OPP-POTENTIAL-DECML    PIC 9(2).                      
000021            05  OPP-DAYS-INACTIVE          PIC S9(5).                     
000022            05  OPP-TOTAL-INVESTED         PIC S9(11)V99.                 
000023            05  OPP-RISK-SCORE             PIC 9(2)V9.                    
000024            05  OPP-RANK-KEY               PIC S9(9)V999 COMP-3.          
000025            05  FILLER                     PIC X(10).                     
