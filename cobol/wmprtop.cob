000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMPRTOP.                                              
000003        AUTHOR. DEEPA P SHENOY.                                           
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 01/09/97.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMPRTOP IS THE PORTFOLIO OPPORTUNITY FILEPASS. IT READS     *        
000012*    THE HOLDINGS FILE AND, FOR EACH SCHEME HELD, INDEPENDENTLY  *        
000013*    EVALUATES THE UNDERPERFORMING, LOW-RATED AND CONCENTRATION  *        
000014*    RULES - A HOLDING MAY QUALIFY FOR MORE THAN ONE. QUALIFYING *        
000015*    HOLDINGS ARE WRITTEN TO THE PORTFOLIO OPPORTUNITY OUTPUT    *        
000016*    FILE. EVERY HOLDING, QUALIFYING OR NOT, IS ACCUMULATED INTO *        
000017*    THE PORTFOLIO STATISTICS - GRAND TOTALS PLUS A BREAKDOWN BY *        
000018*    FUND CATEGORY - EXTRACTED TO PRTSTAT FOR WMSTRPT TO PICK    *        
000019*    UP AT END OF FILE.                                          *        
000020*                                                                *        
000021*J   JCL..                                                       *        
000022*                                                                *        
000023*     //WMPRTOP  EXEC PGM=WMPRTOP                                *        
000024*     //SYSOUT   DD SYSOUT=*                                     *        
000025*     //HLDIN    DD DSN=WM.PROD.HOLDMSTR,DISP=SHR                *        
000026*     //PRTOPP   DD DSN=WM.PROD.PRTOPP.OUTPUT,                   *        
000027*     //            DISP=(,CATLG,CATLG),                         *        
000028*     //            UNIT=SYSDA,SPACE=(CYL,(10,5),RLSE),          *        
000029*     //            DCB=(RECFM=FB,LRECL=118,BLKSIZE=0)           *        
000030*     //PRTSTAT  DD DSN=WM.PROD.PRTSTAT.WORK,                    *        
000031*     //            DISP=(,CATLG,CATLG),                         *        
000032*     //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),           *        
000033*     //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)           *        
000034*     //*                                                        *        
000035*                                                                *        
000036*P   ENTRY PARAMETERS..                                          *        
000037*     NONE. HLDIN MAY ARRIVE IN ANY ORDER.                       *        
000038*                                                                *        
000039*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000040*     I/O ERROR ON FILES.                                        *        
000041*                                                                *        
000042*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000043*     NONE.                                                      *        
000044*                                                                *        
000045*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000046*     WS-MAX-RATING, WS-MIN-CONCENTRATION (SEE BELOW).           *        
000047*     WS-CATEGORY-TABLE - IN-MEMORY, UP TO 50 FUND CATEGORIES.   *        
000048*                                                                *        
000049*    MAINTENANCE                                                 *        
000050*    01/09/97  DPS  WM0121  ORIGINAL FILEPASS - UNDERPERFORMING  *        
000051*                            AND CONCENTRATION RULES ONLY (THE   *        
000052*                            RATING COLUMN DID NOT YET EXIST).   *        
000053*    11/02/98  PDN  WM0187  Y2K - NO DATE FIELDS INVOLVED, ADDED *        
000054*                            AS PART OF THE SYSTEM-WIDE SWEEP.   *        
000055*    08/14/00  TLM  WM0219  ADDED THE LOW-RATED RULE AND THE     *        
000056*                            PER-CATEGORY BREAKDOWN ON PRTSTAT,  *        
000057*                            USING THE NEW W-RATING COLUMN.      *        
000058*                                                                *        
000059*****************************************************************         
000060        ENVIRONMENT DIVISION.                                             
000061        CONFIGURATION SECTION.                                            
000062        SPECIAL-NAMES.                                                    
000063            C01 IS TOP-OF-FORM.                                           
000064        INPUT-OUTPUT SECTION.                                             
000065        FILE-CONTROL.                                                     
000066            SELECT HLD-FILE      ASSIGN TO HLDIN                          
000067                ORGANIZATION IS LINE SEQUENTIAL.                          
000068            SELECT OPP-FILE      ASSIGN TO PRTOPP                         
000069                ORGANIZATION IS LINE SEQUENTIAL.                          
000070            SELECT PRTSTAT-FILE  ASSIGN TO PRTSTAT                        
000071                ORGANIZATION IS LINE SEQUENTIAL.                          
000072        DATA DIVISION.                                                    
000073        FILE SECTION.                                                     
000074        FD  HLD-FILE                                                      
000075            RECORDING MODE IS F.                                          
000076            COPY WMHLDREC.                                                
000077        FD  OPP-FILE                                                      
000078            RECORDING MODE IS F.                                          
000079            COPY WMPOPWRK.                                                
000080        FD  PRTSTAT-FILE                                                  
000081            RECORDING MODE IS F.                                          
000082        01  WM-PRTSTAT-OUT-REC          PIC X(132).                       
000083        EJECT                                                             
000084*****************************************************************         
000085*                       WORKING-STORAGE                          *        
000086*****************************************************************         
000087        WORKING-STORAGE SECTION.                                          
000088        01  FILLER PIC X(32)                                              
000089            VALUE 'WMPRTOP WORKING STORAGE BEGINS '.                      
000090        COPY WMDATEWK.                                                    
000091        EJECT                                                             
000092        COPY WMSTATWK.                                                    
000093        EJECT                                                             
000094        01  WS-RULE-THRESHOLDS.                                           
000095            05  WS-MAX-RATING              PIC S9(3)V99                   
000096                VALUE 3.00.                                               
000097            05  WS-MIN-CONCENTRATION       PIC S9(3)V99                   
000098                VALUE 25.00.                                              
000099            05  FILLER                     PIC X(10).                     
000100        EJECT                                                             
000101*****************************************************************         
000102*    FUND-RATING TEXT-TO-NUMBER PARSE WORK AREA                 *         
000103*****************************************************************         
000104        01  WS-RATING-TEXT                 PIC X(03).                     
000105        01  WS-RATING-PARTS REDEFINES WS-RATING-TEXT.                     
000106            05  WS-RATING-WHOLE            PIC X(01).                     
000107            05  WS-RATING-DOT              PIC X(01).                     
000108            05  WS-RATING-FRAC             PIC X(01).                     
000109        01  WS-RATING-NUM-PARTS REDEFINES WS-RATING-TEXT.                 
000110            05  WS-RATING-WHOLE-N          PIC 9(01).                     
000111            05  FILLER                     PIC X(01).                     
000112            05  WS-RATING-FRAC-N           PIC 9(01).                     
000113        01  WS-RATING-VALUE                PIC S9(3)V99.                  
000114        EJECT                                                             
000115*****************************************************************         
000116*    PER-CATEGORY BREAKDOWN TABLE (UNSORTED - LINEAR SEARCH)    *         
000117*****************************************************************         
000118        01  WS-CATEGORY-TABLE.                                            
000119            05  WS-CAT-COUNT-TBL           PIC 9(5)  COMP.                
000120            05  WS-CAT-ENTRY OCCURS 50 TIMES.                             
000121                10  WS-CAT-NAME            PIC X(15).                     
000122                10  WS-CAT-HOLD-COUNT      PIC 9(7)  COMP.                
000123                10  WS-CAT-TOTAL-VALUE     PIC S9(13)V99.                 
000124        01  WS-CATEGORY-TABLE-ALT REDEFINES WS-CATEGORY-TABLE.            
000125            05  FILLER                     PIC X(1704).                   
000126        77  WS-CAT-IDX                     PIC S9(5) COMP.                
000127        01  WS-CAT-FOUND-SW                PIC X(01).                     
000128            88  WS-CAT-FOUND                   VALUE 'Y'.                 
000129            88  WS-CAT-NOT-FOUND               VALUE 'N'.                 
000130        EJECT                                                             
000131*****************************************************************         
000132*    PORTFOLIO-WIDE GRAND TOTALS FOR THE PRTSTAT REPORT          *        
000133*****************************************************************         
000134        01  WS-PORT-TOTALS.                                               
000135            05  WS-PT-HOLDING-COUNT        PIC 9(7)  COMP.                
000136            05  WS-PT-TOTAL-VALUE          PIC S9(13)V99.                 
000137            05  WS-PT-AVG-VALUE            PIC S9(13)V99.                 
000138            05  WS-PT-UNDERPERF-COUNT      PIC 9(7)  COMP.                
000139            05  WS-LOWRATED-COUNT          PIC 9(7)  COMP.                
000140            05  WS-CONCENTRATED-COUNT      PIC 9(7)  COMP.                
000141        01  WS-PORT-TOTALS-ALT REDEFINES WS-PORT-TOTALS.                  
000142            05  FILLER                     PIC X(43).                     
000143        01  FILLER PIC X(32)                                              
000144            VALUE 'WMPRTOP WORKING STORAGE ENDS   '.                      
000145        EJECT                                                             
000146        PROCEDURE DIVISION.                                               
000147*****************************************************************         
000148*                        MAINLINE LOGIC                          *        
000149*****************************************************************         
000150        0000-CONTROL-PROCESS.                                             
000151            PERFORM 1000-INITIALIZATION                                   
000152                THRU 1099-INITIALIZATION-EXIT.                            
000153            PERFORM 1100-OPEN-FILES                                       
000154                THRU 1199-OPEN-FILES-EXIT.                                
000155            PERFORM 2000-MAIN-PROCESS                                     
000156                THRU 2000-MAIN-PROCESS-EXIT                               
000157                UNTIL WM-EOF.                                             
000158            PERFORM 5000-WRITE-PORTFOLIO-STATS                            
000159                THRU 5099-WRITE-PORTFOLIO-STATS-EXIT.                     
000160            PERFORM EOJ9000-CLOSE-FILES                                   
000161                THRU EOJ9999-EXIT.                                        
000162            GOBACK.                                                       
000163        EJECT                                                             
000164*****************************************************************         
000165*                         INITIALIZATION                         *        
000166*****************************************************************         
000167        1000-INITIALIZATION.                                              
000168            SET WM-NOT-EOF TO TRUE.                                       
000169            INITIALIZE WS-CATEGORY-TABLE.                                 
000170            INITIALIZE WS-PORT-TOTALS.                                    
000171        1099-INITIALIZATION-EXIT.                                         
000172            EXIT.                                                         
000173        EJECT                                                             
000174*****************************************************************         
000175*                         OPEN ALL FILES                         *        
000176*****************************************************************         
000177        1100-OPEN-FILES.                                                  
000178            OPEN INPUT  HLD-FILE.                                         
000179            OPEN OUTPUT OPP-FILE.                                         
000180            OPEN OUTPUT PRTSTAT-FILE.                                     
000181        1199-OPEN-FILES-EXIT.                                             
000182            EXIT.                                                         
000183        EJECT                                                             
000184*****************************************************************         
000185*                        MAIN PROCESS                            *        
000186*****************************************************************         
000187        2000-MAIN-PROCESS.                                                
000188            PERFORM 2100-READ-NEXT-HLD                                    
000189                THRU 2199-READ-NEXT-HLD-EXIT.                             
000190            IF NOT WM-EOF                                                 
000191                PERFORM 2200-PROCESS-HLD-RECORD                           
000192                    THRU 2299-PROCESS-HLD-RECORD-EXIT                     
000193            END-IF.                                                       
000194        2000-MAIN-PROCESS-EXIT.                                           
000195            EXIT.                                                         
000196        EJECT                                                             
000197        2100-READ-NEXT-HLD.                                               
000198            READ HLD-FILE                                                 
000199                AT END SET WM-EOF TO TRUE                                 
000200            END-READ.                                                     
000201            IF NOT WM-EOF                                                 
000202                ADD 1 TO WM-RECS-READ-CNT                                 
000203            END-IF.                                                       
000204        2199-READ-NEXT-HLD-EXIT.                                          
000205            EXIT.                                                         
000206        EJECT                                                             
000207        2200-PROCESS-HLD-RECORD.                                          
000208            PERFORM 2210-EVAL-UNDERPERFORMING                             
000209                THRU 2219-EVAL-UNDERPERFORMING-EXIT.                      
000210            PERFORM 2220-EVAL-LOW-RATED                                   
000211                THRU 2229-EVAL-LOW-RATED-EXIT.                            
000212            PERFORM 2230-EVAL-CONCENTRATION                               
000213                THRU 2239-EVAL-CONCENTRATION-EXIT.                        
000214            PERFORM 2250-ACCUMULATE-PORTFOLIO-STATS                       
000215                THRU 2259-ACCUMULATE-PORTFOLIO-STATS-EXIT.                
000216        2299-PROCESS-HLD-RECORD-EXIT.                                     
000217            EXIT.                                                         
000218        EJECT                                                             
000219*****************************************************************         
000220*    RULE 1 - UNDERPERFORMING (3Y ALPHA / 5Y ALPHA / XIRR)       *        
000221*****************************************************************         
000222        2210-EVAL-UNDERPERFORMING.                                        
000223            IF HLD-3Y-ALPHA < ZERO                                        
000224                OR HLD-5Y-ALPHA < ZERO                                    
000225                OR HLD-XIRR-PERF < ZERO                                   
000226                MOVE 'UNDERPERFORMING     ' TO POP-TYPE                   
000227                PERFORM 2300-WRITE-OPPORTUNITY                            
000228                    THRU 2399-WRITE-OPPORTUNITY-EXIT                      
000229            END-IF.                                                       
000230        2219-EVAL-UNDERPERFORMING-EXIT.                                   
000231            EXIT.                                                         
000232        EJECT                                                             
000233*****************************************************************         
000234*    RULE 2 - LOW-RATED (RATING TEXT MUST PARSE, BLANK/NON-      *        
000235*    NUMERIC RATINGS NEVER QUALIFY)                              *        
000236*****************************************************************         
000237        2220-EVAL-LOW-RATED.                                              
000238            MOVE HLD-W-RATING TO WS-RATING-TEXT.                          
000239            IF WS-RATING-WHOLE NOT NUMERIC                                
000240                OR WS-RATING-FRAC NOT NUMERIC                             
000241                GO TO 2229-EVAL-LOW-RATED-EXIT                            
000242            END-IF.                                                       
000243            IF WS-RATING-DOT NOT = '.'                                    
000244                GO TO 2229-EVAL-LOW-RATED-EXIT                            
000245            END-IF.                                                       
000246            COMPUTE WS-RATING-VALUE =                                     
000247                WS-RATING-WHOLE-N + (WS-RATING-FRAC-N / 10).              
000248            IF WS-RATING-VALUE NOT < WS-MAX-RATING                        
000249                GO TO 2229-EVAL-LOW-RATED-EXIT                            
000250            END-IF.                                                       
000251            MOVE 'LOW-RATED           ' TO POP-TYPE.                      
000252            PERFORM 2300-WRITE-OPPORTUNITY                                
000253                THRU 2399-WRITE-OPPORTUNITY-EXIT.                         
000254            ADD 1 TO WS-LOWRATED-COUNT.                                   
000255        2229-EVAL-LOW-RATED-EXIT.                                         
000256            EXIT.                                                         
000257        EJECT                                                             
000258*****************************************************************         
000259*    RULE 3 - CONCENTRATION                                      *        
000260*****************************************************************         
000261        2230-EVAL-CONCENTRATION.                                          
000262            IF HLD-PORTFOLIO-WEIGHT < WS-MIN-CONCENTRATION                
000263                GO TO 2239-EVAL-CONCENTRATION-EXIT                        
000264            END-IF.                                                       
000265            MOVE 'CONCENTRATION       ' TO POP-TYPE.                      
000266            PERFORM 2300-WRITE-OPPORTUNITY                                
000267                THRU 2399-WRITE-OPPORTUNITY-EXIT.                         
000268            ADD 1 TO WS-CONCENTRATED-COUNT.                               
000269        2239-EVAL-CONCENTRATION-EXIT.                                     
000270            EXIT.                                                         
000271        EJECT                                                             
000272*****************************************************************         
000273*    WRITE ONE PORT-OPPORTUNITY RECORD (COMMON TO ALL RULES)     *        
000274*****************************************************************         
000275        2300-WRITE-OPPORTUNITY.                                           
000276            MOVE HLD-USER-ID           TO POP-USER-ID.                    
000277            MOVE HLD-SCHEME-CODE       TO POP-SCHEME-CODE.                
000278            MOVE HLD-SCHEME-NAME       TO POP-SCHEME-NAME.                
000279            MOVE HLD-CURRENT-VALUE     TO POP-CURRENT-VALUE.              
000280            MOVE HLD-PORTFOLIO-WEIGHT  TO POP-WEIGHT.                     
000281            MOVE HLD-W-RATING          TO POP-RATING.                     
000282            WRITE WM-PORT-OPPORTUNITY-RECORD.                             
000283            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000284        2399-WRITE-OPPORTUNITY-EXIT.                                      
000285            EXIT.                                                         
000286        EJECT                                                             
000287*****************************************************************         
000288*    ACCUMULATE GRAND TOTALS AND THE PER-CATEGORY BREAKDOWN -    *        
000289*    RUN FOR EVERY HOLDING, QUALIFYING OR NOT. NOTE THE STATS    *        
000290*    UNDERPERFORMING COUNT DELIBERATELY OMITS 5Y ALPHA - IT      *        
000291*    MATCHES THE HEADLINE FIGURE THE ADVISORS SEE ON THE FIRST   *        
000292*    PAGE OF THE MONTHLY DECK, NOT THE FULL OPPORTUNITY RULE.    *        
000293*****************************************************************         
000294        2250-ACCUMULATE-PORTFOLIO-STATS.                                  
000295            ADD 1 TO WS-PT-HOLDING-COUNT.                                 
000296            ADD HLD-CURRENT-VALUE TO WS-PT-TOTAL-VALUE.                   
000297            IF HLD-3Y-ALPHA < ZERO OR HLD-XIRR-PERF < ZERO                
000298                ADD 1 TO WS-PT-UNDERPERF-COUNT                            
000299            END-IF.                                                       
000300            PERFORM 2260-UPDATE-CATEGORY-TABLE                            
000301                THRU 2269-UPDATE-CATEGORY-TABLE-EXIT.                     
000302        2259-ACCUMULATE-PORTFOLIO-STATS-EXIT.                             
000303            EXIT.                                                         
000304        EJECT                                                             
000305        2260-UPDATE-CATEGORY-TABLE.                                       
000306            MOVE 1 TO WS-CAT-IDX.                                         
000307            SET WS-CAT-NOT-FOUND TO TRUE.                                 
000308            PERFORM 2265-FIND-ONE-CATEGORY                                
000309                THRU 2267-FIND-ONE-CATEGORY-EXIT                          
000310                UNTIL WS-CAT-IDX > WS-CAT-COUNT-TBL                       
000311                OR WS-CAT-FOUND.                                          
000312            IF WS-CAT-NOT-FOUND                                           
000313                ADD 1 TO WS-CAT-COUNT-TBL                                 
000314                MOVE WS-CAT-COUNT-TBL TO WS-CAT-IDX                       
000315                MOVE HLD-CATEGORY TO WS-CAT-NAME(WS-CAT-IDX)              
000316                MOVE ZERO TO WS-CAT-HOLD-COUNT(WS-CAT-IDX)                
000317                MOVE ZERO TO WS-CAT-TOTAL-VALUE(WS-CAT-IDX)               
000318            END-IF.                                                       
000319            ADD 1 TO WS-CAT-HOLD-COUNT(WS-CAT-IDX).                       
000320            ADD HLD-CURRENT-VALUE                                         
000321                TO WS-CAT-TOTAL-VALUE(WS-CAT-IDX).                        
000322        2269-UPDATE-CATEGORY-TABLE-EXIT.                                  
000323            EXIT.                                                         
000324        EJECT                                                             
000325        2265-FIND-ONE-CATEGORY.                                           
000326            IF WS-CAT-NAME(WS-CAT-IDX) = HLD-CATEGORY                     
000327                SET WS-CAT-FOUND TO TRUE                                  
000328            ELSE                                                          
000329                ADD 1 TO WS-CAT-IDX                                       
000330            END-IF.                                                       
000331        2267-FIND-ONE-CATEGORY-EXIT.                                      
000332            EXIT.                                                         
000333        EJECT                                                             
000334*****************************************************************         
000335*    END-OF-FILE - GRAND-TOTAL LINE PLUS ONE LINE PER CATEGORY   *        
000336*****************************************************************         
000337        5000-WRITE-PORTFOLIO-STATS.                                       
000338            IF WS-PT-HOLDING-COUNT > ZERO                                 
000339                COMPUTE WS-PT-AVG-VALUE ROUNDED =                         
000340                    WS-PT-TOTAL-VALUE / WS-PT-HOLDING-COUNT               
000341            ELSE                                                          
000342                MOVE ZERO TO WS-PT-AVG-VALUE                              
000343            END-IF.                                                       
000344            SET PRTS-GRAND-LINE TO TRUE.                                  
000345            MOVE SPACES TO PRTS-CATEGORY.                                 
000346            MOVE WS-PT-HOLDING-COUNT TO PRTS-HOLDING-COUNT.               
000347            MOVE WS-PT-TOTAL-VALUE TO PRTS-TOTAL-VALUE.                   
000348            MOVE WS-PT-AVG-VALUE TO PRTS-AVG-VALUE.                       
000349            MOVE WS-PT-UNDERPERF-COUNT TO PRTS-UNDERPERF-COUNT.           
000350            MOVE WS-LOWRATED-COUNT TO PRTS-LOWRATED-COUNT.                
000351            MOVE WS-CONCENTRATED-COUNT TO PRTS-CONCENTRATED-COUNT.        
000352            MOVE WM-PORT-STAT-LINE TO WM-PRTSTAT-OUT-REC.                 
000353            WRITE WM-PRTSTAT-OUT-REC.                                     
000354            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000355            PERFORM 5050-WRITE-ONE-CATEGORY-LINE                          
000356                THRU 5059-WRITE-ONE-CATEGORY-LINE-EXIT                    
000357                VARYING WS-CAT-IDX FROM 1 BY 1                            
000358                UNTIL WS-CAT-IDX > WS-CAT-COUNT-TBL.                      
000359        5099-WRITE-PORTFOLIO-STATS-EXIT.                                  
000360            EXIT.                                                         
000361        EJECT                                                             
000362        5050-WRITE-ONE-CATEGORY-LINE.                                     
000363            SET PRTS-CATEGORY-LINE TO TRUE.                               
000364            MOVE WS-CAT-NAME(WS-CAT-IDX) TO PRTS-CATEGORY.                
000365            MOVE WS-CAT-HOLD-COUNT(WS-CAT-IDX)                            
000366                TO PRTS-HOLDING-COUNT.                                    
000367            MOVE WS-CAT-TOTAL-VALUE(WS-CAT-IDX)                           
000368                TO PRTS-TOTAL-VALUE.                                      
000369            IF WS-CAT-HOLD-COUNT(WS-CAT-IDX) > ZERO                       
000370                COMPUTE PRTS-AVG-VALUE ROUNDED =                          
000371                    WS-CAT-TOTAL-VALUE(WS-CAT-IDX)                        
000372                        / WS-CAT-HOLD-COUNT(WS-CAT-IDX)                   
000373            ELSE                                                          
000374                MOVE ZERO TO PRTS-AVG-VALUE                               
000375            END-IF.                                                       
000376            MOVE ZERO TO PRTS-UNDERPERF-COUNT.                            
000377            MOVE ZERO TO PRTS-LOWRATED-COUNT.                             
000378            MOVE ZERO TO PRTS-CONCENTRATED-COUNT.                         
000379            MOVE WM-PORT-STAT-LINE TO WM-PRTSTAT-OUT-REC.                 
000380            WRITE WM-PRTSTAT-OUT-REC.                                     
000381            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000382        5059-WRITE-ONE-CATEGORY-LINE-EXIT.                                
000383            EXIT.                                                         
000384        EJECT                                                             
000385        EOJ9000-CLOSE-FILES.                                              
000386            CLOSE HLD-FILE OPP-FILE PRTSTAT-FILE.                         
000387            DISPLAY 'WMPRTOP - HOLDING RECORDS READ  : '                  
000388                WM-RECS-READ-CNT.                                         
000389            DISPLAY 'WMPRTOP - RECORDS WRITTEN       : '                  
000390                WM-RECS-WRITTEN-CNT.                                      
000391            GO TO EOJ9999-EXIT.                                           
000392        EOJ9900-ABEND.                                                    
000393            DISPLAY 'WMPRTOP ABENDING DUE TO I/O ERROR'.                  
000394        EOJ9999-EXIT.                                                     
000395            EXIT.                                                         
