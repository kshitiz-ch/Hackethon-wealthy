000001*****************************************************************         
000002*                                                                *        
000003*    WMHLDREC  -  MUTUAL-FUND HOLDING RECORD (INPUT)             *        
000004*    ONE ROW PER SCHEME HELD IN A CLIENT'S PORTFOLIO.            *        
000005*                                                                *        
000006*    MAINTENANCE                                                *         
000007*    01/09/97  DPS  WM0121  ORIGINAL LAYOUT.                    *         
000008*    08/14/00  TLM  WM0219  ADDED 12Q-BEAT-PCT AND W-RATING FOR *         
000009*                            THE FUND-QUALITY OPPORTUNITY RULES. *        
000010*                                                                *        
000011*****************************************************************         
000012        01  WM-HOLDING-RECORD.                                            
000013            05  HLD-USER-ID                PIC X(12).                     
000014            05  HLD-SCHEME-CODE            PIC X(10).                     
000015            05  HLD-SCHEME-NAME            PIC X(40).                     
000016            05  HLD-CATEGORY               PIC X(15).                     
000017            05  HLD-AMC-NAME               PIC X(20).                     
000018            05  HLD-CURRENT-VALUE          PIC S9(11)V99.                 
000019            05  HLD-CURR-VALUE-GROUP REDEFINES HLD-CURRENT-VALUE.         
000020                10  HLD-CURR-VALUE-WHOLE   PIC S9(11).                    
000021                10  HLD-CURR-VALUE-DECML   PIC 9(2).                      
000022            05  HLD-PORTFOLIO-WEIGHT       PIC S9(3)V99.                  
000023            05  HLD-3Y-ALPHA               PIC S9(3)V99.                  
000024            05  HLD-5Y-ALPHA               PIC S9(3)V99.                  
000025            05  HLD-XIRR-PERF              PIC S9(3)V99.                  
000026            05  HLD-12Q-BEAT-PCT           PIC S9(3)V99.                  
000027            05  HLD-W-RATING               PIC X(03).                     
000028            05  FILLER                     PIC X(15).                     
