000001*****************************************************************         
000002*                                                                *        
000003*    WMUSRREC  -  CLIENT / USER MASTER RECORD (INPUT)           *         
000004*    ONE ROW PER CLIENT, CARRYING TOTAL AND PER-PRODUCT AUM.     *        
000005*                                                                *        
000006*    MAINTENANCE                                                *         
000007*    07/22/94  RSK  WM0011  ORIGINAL LAYOUT.                    *         
000008*    05/30/96  DPS  WM0098  ADDED PMS / AIF / PRE-IPO CURRENT    *        
000009*                            VALUE COLUMNS AS NEW PRODUCT LINES  *        
000010*                            WENT LIVE ON THE PLATFORM.          *        
000011*                                                                *        
000012*****************************************************************         
000013        01  WM-USER-RECORD.                                               
000014            05  USR-USER-ID                PIC X(12).                     
000015            05  USR-NAME                   PIC X(30).                     
000016            05  USR-AGENT-EXT-ID           PIC X(15).                     
000017            05  USR-BIRTH-DATE             PIC X(08).                     
000018            05  USR-BIRTH-DATE-PARTS REDEFINES USR-BIRTH-DATE.            
000019                10  USR-BIRTH-CCYY         PIC 9(04).                     
000020                10  USR-BIRTH-MM           PIC 9(02).                     
000021                10  USR-BIRTH-DD           PIC 9(02).                     
000022            05  USR-TOTAL-CURRENT          PIC S9(11)V99.                 
000023            05  USR-TOTAL-INVESTED         PIC S9(11)V99.                 
000024            05  USR-MF-CURRENT             PIC S9(11)V99.                 
000025            05  USR-FD-CURRENT             PIC S9(11)V99.                 
000026            05  USR-PMS-CURRENT            PIC S9(11)V99.                 
000027            05  USR-AIF-CURRENT            PIC S9(11)V99.                 
000028            05  USR-PREIPO-CURRENT         PIC S9(11)V99.                 
000029            05  FILLER                     PIC X(20).                     
