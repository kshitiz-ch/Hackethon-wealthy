000001*****************************************************************         
000002*                                                                *        
000003*    WMINSREC  -  INSURANCE POLICY/TRANSACTION RECORD (INPUT)   *         
000004*    ONE ROW PER POLICY OR PREMIUM TRANSACTION ON THE CLIENT.    *        
000005*                                                                *        
000006*    MAINTENANCE                                                *         
000007*    09/03/95  RSK  WM0044  ORIGINAL LAYOUT.                    *         
000008*    04/11/99  PDN  WM0201  ADDED INS-BASELINE-PREMIUM AND       *        
000009*                            INS-PREMIUM-GAP FOR GAP ANALYSIS.   *        
000010*    02/27/01  TLM  WM0233  ADDED INS-OPP-SCORE (PRECOMPUTED     *        
000011*                            UPSTREAM BY THE SCORING ENGINE).    *        
000012*                                                                *        
000013*****************************************************************         
000014        01  WM-INSURANCE-RECORD.                                          
000015            05  INS-RECORD-ID              PIC X(12).                     
000016            05  INS-USER-ID                PIC X(12).                     
000017            05  INS-NAME                   PIC X(30).                     
000018            05  INS-AGENT-ID               PIC X(10).                     
000019            05  INS-AGENT-EXT-ID           PIC X(15).                     
000020            05  INS-TYPE                   PIC X(12).                     
000021            05  INS-PREMIUM                PIC S9(11)V99.                 
000022            05  INS-PREMIUM-GROUP REDEFINES INS-PREMIUM.                  
000023                10  INS-PREMIUM-WHOLE      PIC S9(11).                    
000024                10  INS-PREMIUM-DECML      PIC 9(2).                      
000025            05  INS-WEALTH-BAND            PIC X(10).                     
000026            05  INS-AGE                    PIC 9(03).                     
000027            05  INS-MF-CURRENT-VALUE       PIC S9(11)V99.                 
000028            05  INS-BASELINE-PREMIUM       PIC S9(11)V99.                 
000029            05  INS-PREMIUM-GAP            PIC S9(11)V99.                 
000030            05  INS-OPP-SCORE              PIC 9(03).                     
000031            05  INS-DELETED                PIC X(01).                     
000032                88  INS-IS-DELETED             VALUE 'T'.                 
000033                88  INS-IS-LIVE                VALUE 'F'.                 
000034            05  FILLER                     PIC X(20).                     
