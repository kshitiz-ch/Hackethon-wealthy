000001*****************************************************************         
000002*                                                                *        
000003*    WMPOPWRK  -  PORTFOLIO OPPORTUNITY RECORD (OUTPUT)          *        
000004*    WRITTEN BY WMPRTOP FOR EACH QUALIFYING HOLDING.             *        
000005*                                                                *        
000006*    MAINTENANCE                                                *         
000007*    01/09/97  DPS  WM0121  ORIGINAL LAYOUT.                    *         
000008*    08/14/00  TLM  WM0219  ORIGINAL LAYOUT FOR RATING/WEIGHT    *        
000009*                            RULES ADDED WITH WM0219.            *        
000010*                                                                *        
000011*****************************************************************         
000012        01  WM-PORT-OPPORTUNITY-RECORD.                                   
000013            05  POP-USER-ID                PIC X(12).                     
000014            05  POP-SCHEME-CODE            PIC X(10).                     
000015            05  POP-SCHEME-NAME            PIC X(40).                     
000016            05  POP-TYPE                   PIC X(20).                     
000017            05  POP-CURRENT-VALUE          PIC S9(11)V99.                 
000018            05  POP-CURR-VALUE-GROUP REDEFINES POP-CURRENT-VALUE.         
000019                10  POP-CURR-VALUE-WHOLE   PIC S9(11).                    
000020                10  POP-CURR-VALUE-DECML   PIC 9(2).                      
000021            05  POP-WEIGHT                 PIC S9(3)V99.                  
000022            05  POP-RATING                 PIC X(03).                     
000023            05  FILLER                     PIC X(15).                     
