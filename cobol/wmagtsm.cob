000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMAGTSM.                                              
000003        AUTHOR. DEEPA P SHENOY.                                           
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 09/03/95.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMAGTSM IS THE AGENT SUMMARY FILEPASS. THE SIP MASTER       *        
000012*    MUST ARRIVE SORTED BY AGENT ID. A CONTROL BREAK ON AGENT ID *        
000013*    ACCUMULATES SIP COUNT AND TOTAL SUCCESS-AMOUNT (AUM) PER    *        
000014*    ADVISOR AND WRITES ONE DETAIL LINE PER AGENT TO THE AGTSTAT *        
000015*    WORK FILE FOR WMSTRPT; A GRAND-TOTAL LINE FOLLOWS AT EOF.   *        
000016*                                                                *        
000017*J   JCL..                                                       *        
000018*                                                                *        
000019*     //WMAGTSM  EXEC PGM=WMAGTSM                                *        
000020*     //SYSOUT   DD SYSOUT=*                                     *        
000021*     //SIPIN    DD DSN=WM.PROD.SIPMSTR.BYAGENT,DISP=SHR         *        
000022*     //AGTSTAT  DD DSN=WM.PROD.AGTSTAT.WORK,                    *        
000023*     //            DISP=(,CATLG,CATLG),                         *        
000024*     //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),           *        
000025*     //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)           *        
000026*     //*                                                        *        
000027*                                                                *        
000028*P   ENTRY PARAMETERS..                                          *        
000029*     NONE. SIPIN MUST BE PRESORTED ASCENDING BY AGENT ID.       *        
000030*                                                                *        
000031*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000032*     I/O ERROR ON FILES.                                        *        
000033*                                                                *        
000034*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000035*     NONE.                                                      *        
000036*                                                                *        
000037*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000038*     NONE.                                                      *        
000039*                                                                *        
000040*    MAINTENANCE                                                 *        
000041*    09/03/95  DPS  WM0044  ORIGINAL FILEPASS.                  *         
000042*    11/02/98  PDN  WM0187  Y2K - NO DATE FIELDS INVOLVED, ADDED *        
000043*                            AS PART OF THE SYSTEM-WIDE SWEEP.   *        
000044*    06/09/03  TLM  WM0244  DROPPED THE OLD 5-AGENT IN-MEMORY    *        
000045*                            LIMIT - CONTROL BREAK IS UNBOUNDED. *        
000046*                                                                *        
000047*****************************************************************         
000048        ENVIRONMENT DIVISION.                                             
000049        CONFIGURATION SECTION.                                            
000050        SPECIAL-NAMES.                                                    
000051            C01 IS TOP-OF-FORM.                                           
000052        INPUT-OUTPUT SECTION.                                             
000053        FILE-CONTROL.                                                     
000054            SELECT SIP-FILE     ASSIGN TO SIPIN                           
000055                ORGANIZATION IS LINE SEQUENTIAL.                          
000056            SELECT AGTSTAT-FILE ASSIGN TO AGTSTAT                         
000057                ORGANIZATION IS LINE SEQUENTIAL.                          
000058        DATA DIVISION.                                                    
000059        FILE SECTION.                                                     
000060        FD  SIP-FILE                                                      
000061            RECORDING MODE IS F.                                          
000062            COPY WMSIPREC.                                                
000063        FD  AGTSTAT-FILE                                                  
000064            RECORDING MODE IS F.                                          
000065        01  WM-AGTSTAT-OUT-REC          PIC X(132).                       
000066        EJECT                                                             
000067*****************************************************************         
000068*                       WORKING-STORAGE                          *        
000069*****************************************************************         
000070        WORKING-STORAGE SECTION.                                          
000071        01  FILLER PIC X(32)                                              
000072            VALUE 'WMAGTSM WORKING STORAGE BEGINS '.                      
000073        COPY WMDATEWK.                                                    
000074        EJECT                                                             
000075        COPY WMSTATWK.                                                    
000076        EJECT                                                             
000077        01  WS-CURRENT-AGENT.                                             
000078            05  WS-CA-AGENT-ID          PIC X(10).                        
000079            05  WS-CA-AGENT-EXT-ID      PIC X(15).                        
000080            05  WS-CA-SIP-COUNT         PIC 9(7)  COMP.                   
000081            05  WS-CA-TOTAL-AUM         PIC S9(13)V99.                    
000082        01  WS-CURRENT-AGENT-ALT REDEFINES WS-CURRENT-AGENT.              
000083            05  FILLER                  PIC X(35).                        
000084        01  WS-GRAND-TOTALS.                                              
000085            05  WS-GT-AGENT-COUNT       PIC 9(7)  COMP.                   
000086            05  WS-GT-SIP-COUNT         PIC 9(7)  COMP.                   
000087            05  WS-GT-TOTAL-AUM         PIC S9(13)V99.                    
000088        01  WS-GRAND-TOTALS-ALT REDEFINES WS-GRAND-TOTALS.                
000089            05  FILLER                  PIC X(24).                        
000090        01  WS-FIRST-RECORD-SW          PIC X(01).                        
000091            88  WS-FIRST-RECORD             VALUE 'Y'.                    
000092            88  WS-NOT-FIRST-RECORD         VALUE 'N'.                    
000093        01  WS-BREAK-KEY-HOLD           PIC X(10).                        
000094        01  WS-BREAK-KEY-ALT REDEFINES WS-BREAK-KEY-HOLD.                 
000095            05  FILLER                  PIC X(10).                        
000096        01  FILLER PIC X(32)                                              
000097            VALUE 'WMAGTSM WORKING STORAGE ENDS   '.                      
000098        EJECT                                                             
000099        PROCEDURE DIVISION.                                               
000100*****************************************************************         
000101*                        MAINLINE LOGIC                          *        
000102*****************************************************************         
000103        0000-CONTROL-PROCESS.                                             
000104            PERFORM 1000-INITIALIZATION                                   
000105                THRU 1099-INITIALIZATION-EXIT.                            
000106            PERFORM 1100-OPEN-FILES                                       
000107                THRU 1199-OPEN-FILES-EXIT.                                
000108            PERFORM 2100-READ-NEXT-SIP                                    
000109                THRU 2199-READ-NEXT-SIP-EXIT.                             
000110            PERFORM 2000-MAIN-PROCESS                                     
000111                THRU 2000-MAIN-PROCESS-EXIT                               
000112                UNTIL WM-EOF.                                             
000113            PERFORM 3000-FINAL-BREAK                                      
000114                THRU 3099-FINAL-BREAK-EXIT.                               
000115            PERFORM EOJ9000-CLOSE-FILES                                   
000116                THRU EOJ9999-EXIT.                                        
000117            GOBACK.                                                       
000118        EJECT                                                             
000119        1000-INITIALIZATION.                                              
000120            SET WM-NOT-EOF TO TRUE.                                       
000121            SET WS-FIRST-RECORD TO TRUE.                                  
000122            MOVE SPACES TO WS-BREAK-KEY-HOLD.                             
000123            INITIALIZE WS-CURRENT-AGENT.                                  
000124            INITIALIZE WS-GRAND-TOTALS.                                   
000125        1099-INITIALIZATION-EXIT.                                         
000126            EXIT.                                                         
000127        EJECT                                                             
000128        1100-OPEN-FILES.                                                  
000129            OPEN INPUT  SIP-FILE.                                         
000130            OPEN OUTPUT AGTSTAT-FILE.                                     
000131        1199-OPEN-FILES-EXIT.                                             
000132            EXIT.                                                         
000133        EJECT                                                             
000134*****************************************************************         
000135*                        MAIN PROCESS                            *        
000136*****************************************************************         
000137        2000-MAIN-PROCESS.                                                
000138            IF WS-FIRST-RECORD                                            
000139                PERFORM 2500-START-NEW-AGENT                              
000140                    THRU 2599-START-NEW-AGENT-EXIT                        
000141            ELSE                                                          
000142                IF SIP-AGENT-ID NOT = WS-BREAK-KEY-HOLD                   
000143                    PERFORM 2600-WRITE-AGENT-LINE                         
000144                        THRU 2699-WRITE-AGENT-LINE-EXIT                   
000145                    PERFORM 2500-START-NEW-AGENT                          
000146                        THRU 2599-START-NEW-AGENT-EXIT                    
000147                END-IF                                                    
000148            END-IF.                                                       
000149            IF SIP-IS-LIVE                                                
000150                ADD 1 TO WS-CA-SIP-COUNT                                  
000151                ADD SIP-SUCCESS-AMOUNT TO WS-CA-TOTAL-AUM                 
000152            END-IF.                                                       
000153            PERFORM 2100-READ-NEXT-SIP                                    
000154                THRU 2199-READ-NEXT-SIP-EXIT.                             
000155        2000-MAIN-PROCESS-EXIT.                                           
000156            EXIT.                                                         
000157        EJECT                                                             
000158        2100-READ-NEXT-SIP.                                               
000159            READ SIP-FILE                                                 
000160                AT END SET WM-EOF TO TRUE                                 
000161            END-READ.                                                     
000162            IF NOT WM-EOF                                                 
000163                ADD 1 TO WM-RECS-READ-CNT                                 
000164            END-IF.                                                       
000165        2199-READ-NEXT-SIP-EXIT.                                          
000166            EXIT.                                                         
000167        EJECT                                                             
000168        2500-START-NEW-AGENT.                                             
000169            MOVE SIP-AGENT-ID TO WS-BREAK-KEY-HOLD.                       
000170            MOVE SIP-AGENT-ID TO WS-CA-AGENT-ID.                          
000171            MOVE SIP-AGENT-EXT-ID TO WS-CA-AGENT-EXT-ID.                  
000172            MOVE ZERO TO WS-CA-SIP-COUNT.                                 
000173            MOVE ZERO TO WS-CA-TOTAL-AUM.                                 
000174            SET WS-NOT-FIRST-RECORD TO TRUE.                              
000175        2599-START-NEW-AGENT-EXIT.                                        
000176            EXIT.                                                         
000177        EJECT                                                             
000178        2600-WRITE-AGENT-LINE.                                            
000179            MOVE 'AD' TO AGS-REC-TYPE.                                    
000180            MOVE WS-CA-AGENT-ID TO AGS-AGENT-ID.                          
000181            MOVE WS-CA-AGENT-EXT-ID TO AGS-AGENT-EXT-ID.                  
000182            MOVE WS-CA-SIP-COUNT TO AGS-SIP-COUNT.                        
000183            MOVE WS-CA-TOTAL-AUM TO AGS-TOTAL-AUM.                        
000184            MOVE WM-AGENT-SUM-LINE TO WM-AGTSTAT-OUT-REC.                 
000185            WRITE WM-AGTSTAT-OUT-REC.                                     
000186            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000187            ADD 1 TO WS-GT-AGENT-COUNT.                                   
000188            ADD WS-CA-SIP-COUNT TO WS-GT-SIP-COUNT.                       
000189            ADD WS-CA-TOTAL-AUM TO WS-GT-TOTAL-AUM.                       
000190        2699-WRITE-AGENT-LINE-EXIT.                                       
000191            EXIT.                                                         
000192        EJECT                                                             
000193*****************************************************************         
000194*         FINAL AGENT LINE PLUS THE GRAND-TOTAL LINE             *        
000195*****************************************************************         
000196        3000-FINAL-BREAK.                                                 
000197            IF WS-NOT-FIRST-RECORD                                        
000198                PERFORM 2600-WRITE-AGENT-LINE                             
000199                    THRU 2699-WRITE-AGENT-LINE-EXIT                       
000200            END-IF.                                                       
000201            MOVE 'AT' TO AGS-REC-TYPE.                                    
000202            MOVE SPACES TO AGS-AGENT-ID.                                  
000203            MOVE 'GRAND TOTAL' TO AGS-AGENT-EXT-ID.                       
000204            MOVE WS-GT-SIP-COUNT TO AGS-SIP-COUNT.                        
000205            MOVE WS-GT-TOTAL-AUM TO AGS-TOTAL-AUM.                        
000206            MOVE WM-AGENT-SUM-LINE TO WM-AGTSTAT-OUT-REC.                 
000207            WRITE WM-AGTSTAT-OUT-REC.                                     
000208            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000209        3099-FINAL-BREAK-EXIT.                                            
000210            EXIT.                                                         
000211        EJECT                                                             
000212        EOJ9000-CLOSE-FILES.                                              
000213            CLOSE SIP-FILE AGTSTAT-FILE.                                  
000214            DISPLAY 'WMAGTSM - SIP RECORDS READ     : '                   
000215                WM-RECS-READ-CNT.                                         
000216            DISPLAY 'WMAGTSM - AGENT LINES WRITTEN   : '                  
000217                WM-RECS-WRITTEN-CNT.                                      
000218            GO TO EOJ9999-EXIT.                                           
000219        EOJ9900-ABEND.                                                    
000220            DISPLAY 'WMAGTSM ABENDING DUE TO I/O ERROR'.                  
000221        EOJ9999-EXIT.                                                     
000222            EXIT.                                                         
