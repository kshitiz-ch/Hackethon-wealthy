000001*****************************************************************         
000002*                                                                *        
000003*    WMDATEWK  -  COMMON RUN-DATE / SWITCH / COUNTER WORK AREA  *         
000004*    COPYD BY EVERY WEALTH-ADVISORY OPPORTUNITY FILEPASS SO      *        
000005*    THE RUN DATE, END-OF-FILE SWITCHES AND RECORD COUNTERS ARE  *        
000006*    DECLARED THE SAME WAY IN EVERY PROGRAM IN THE JOB STREAM.   *        
000007*                                                                *        
000008*    MAINTENANCE                                                *         
000009*    03/14/94  RSK  WM0011  ORIGINAL COPYBOOK.                  *         
000010*    11/02/98  PDN  WM0187  Y2K - ADDED WM-RUN-CC CENTURY BYTE.  *        
000011*    06/09/03  TLM  WM0244  ADDED AGENT-FILTER SWITCH FOR THE    *        
000012*                            OPTIONAL AGENT-ID PARM CARD.        *        
000013*                                                                *        
000014*****************************************************************         
000015        01  WM-DATE-WORK-AREA.                                            
000016            05  WM-RUN-DATE-YMD            PIC 9(08).                     
000017            05  WM-RUN-DATE-PARTS REDEFINES WM-RUN-DATE-YMD.              
000018                10  WM-RUN-CC              PIC 9(02).                     
000019                10  WM-RUN-YY               PIC 9(02).                    
000020                10  WM-RUN-MM               PIC 9(02).                    
000021                10  WM-RUN-DD               PIC 9(02).                    
000022            05  WM-RUN-JULIAN-DAYS         PIC S9(9)  COMP.               
000023            05  WM-SWITCHES.                                              
000024                10  WM-EOF-SW               PIC X(01).                    
000025                    88  WM-EOF                  VALUE 'Y'.                
000026                    88  WM-NOT-EOF              VALUE 'N'.                
000027                10  WM-AGENT-FILTER-SW      PIC X(01).                    
000028                    88  WM-AGENT-FILTER-ON      VALUE 'Y'.                
000029                    88  WM-AGENT-FILTER-OFF     VALUE 'N'.                
000030            05  WM-AGENT-FILTER-ID         PIC X(10).                     
000031            05  WM-IO-STATUS-WORK          PIC X(02).                     
000032                88  WM-IO-OK                   VALUE '00'.                
000033                88  WM-IO-EOF                  VALUE '10'.                
000034            05  WM-GENERIC-COUNTERS.                                      
000035                10  WM-RECS-READ-CNT       PIC 9(9)   COMP.               
000036                10  WM-RECS-WRITTEN-CNT    PIC 9(9)   COMP.               
000037                10  WM-RECS-SKIPPED-CNT    PIC 9(9)   COMP.               
000038            05  WM-MSG-IO-ERROR            PIC X(30)  VALUE               
000039                'I/O ERROR ON FILE -'.                                    
000040            05  FILLER                     PIC X(20) VALUE SPACES.        
