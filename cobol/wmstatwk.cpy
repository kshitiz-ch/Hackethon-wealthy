000001*****************************************************************         
000002*                                                                *        
000003*    WMSTATWK  -  INTERIM STATISTICS EXTRACT LAYOUTS             *        
000004*    EACH OPPORTUNITY FILEPASS (WMSIPOP/WMAGTSM/WMINSOP/         *        
000005*    WMUSRST/WMPRTOP) WRITES ITS OWN CONTROL TOTALS TO A SMALL   *        
000006*    WORK FILE IN ONE OF THE LAYOUTS BELOW; WMSTRPT READS THEM   *        
000007*    BACK TO BUILD THE STATISTICS / SUMMARY REPORT.              *        
000008*    ONE COMMON 132-BYTE RECORD, REDEFINED PER PRODUCER.         *        
000009*                                                                *        
000010*    MAINTENANCE                                                *         
000011*    07/22/94  RSK  WM0011  ORIGINAL LAYOUT (SIP/AGENT ONLY).   *         
000012*    09/03/95  RSK  WM0044  ADDED INSURANCE-STATS LAYOUT.       *         
000013*    07/22/96  DPS  WM0098  ADDED USER-STATS LAYOUT.            *         
000014*    08/14/00  TLM  WM0219  ADDED PORTFOLIO-STATS LAYOUT.       *         
000015*                                                                *        
000016*****************************************************************         
000017        01  WM-STAT-LINE                  PIC X(132).                     
000018*                                                                         
000019        01  WM-AGENT-SUM-LINE REDEFINES WM-STAT-LINE.                     
000020            05  AGS-REC-TYPE               PIC X(02).                     
000021                88  AGS-DETAIL-LINE            VALUE 'AD'.                
000022                88  AGS-TOTAL-LINE             VALUE 'AT'.                
000023            05  AGS-AGENT-ID               PIC X(10).                     
000024            05  AGS-AGENT-EXT-ID           PIC X(15).                     
000025            05  AGS-SIP-COUNT              PIC 9(7).                      
000026            05  AGS-TOTAL-AUM              PIC S9(13)V99.                 
000027            05  FILLER                     PIC X(83).                     
000028*                                                                         
000029        01  WM-SIP-STAT-LINE REDEFINES WM-STAT-LINE.                      
000030            05  SPS-CATEGORY               PIC X(20).                     
000031            05  SPS-OPP-COUNT              PIC 9(7).                      
000032            05  SPS-POTENTIAL-TOTAL        PIC S9(13)V99.                 
000033            05  FILLER                     PIC X(90).                     
000034*                                                                         
000035        01  WM-INS-STAT-LINE REDEFINES WM-STAT-LINE.                      
000036            05  INSTS-REC-TYPE             PIC X(02).                     
000037                88  INSTS-GRAND-LINE           VALUE 'IG'.                
000038                88  INSTS-TYPE-LINE            VALUE 'IT'.                
000039            05  INSTS-INS-TYPE             PIC X(12).                     
000040            05  INSTS-POLICY-COUNT         PIC 9(7).                      
000041            05  INSTS-PREMIUM-TOTAL        PIC S9(13)V99.                 
000042            05  INSTS-PREMIUM-GAP-TOTAL    PIC S9(13)V99.                 
000043            05  FILLER                     PIC X(81).                     
000044*                                                                         
000045        01  WM-USER-STAT-LINE REDEFINES WM-STAT-LINE.                     
000046            05  USTS-USER-COUNT            PIC 9(7).                      
000047            05  USTS-TOTAL-AUM             PIC S9(13)V99.                 
000048            05  USTS-TOTAL-INVESTED        PIC S9(13)V99.                 
000049            05  USTS-AVG-PORTFOLIO         PIC S9(13)V99.                 
000050            05  USTS-TOTAL-RETURNS         PIC S9(13)V99.                 
000051            05  USTS-RETURN-PCT            PIC S9(3)V99.                  
000052            05  USTS-MF-CNT                PIC 9(7).                      
000053            05  USTS-FD-CNT                PIC 9(7).                      
000054            05  USTS-PMS-CNT               PIC 9(7).                      
000055            05  USTS-AIF-CNT               PIC 9(7).                      
000056            05  USTS-PREIPO-CNT            PIC 9(7).                      
000057            05  FILLER                     PIC X(25).                     
000058*                                                                         
000059        01  WM-PORT-STAT-LINE REDEFINES WM-STAT-LINE.                     
000060            05  PRTS-REC-TYPE              PIC X(02).                     
000061                88  PRTS-GRAND-LINE            VALUE 'PG'.                
000062                88  PRTS-CATEGORY-LINE         VALUE 'PC'.                
000063            05  PRTS-CATEGORY              PIC X(15).                     
000064            05  PRTS-HOLDING-COUNT         PIC 9(7).                      
000065            05  PRTS-TOTAL-VALUE           PIC S9(13)V99.                 
000066            05  PRTS-AVG-VALUE             PIC S9(13)V99.                 
000067            05  PRTS-UNDERPERF-COUNT       PIC 9(7).                      
000068            05  PRTS-LOWRATED-COUNT        PIC 9(7).                      
000069            05  PRTS-CONCENTRATED-COUNT    PIC 9(7).                      
000070            05  FILLER                     PIC X(57).                     
