000001*****************************************************************         
000002*                                                                *        
000003*    WMPRTLN  -  132-COLUMN REPORT LINE AND HEADING LAYOUTS      *        
000004*    USED ONLY BY WMSTRPT TO BUILD THE STATISTICS / SUMMARY      *        
000005*    REPORT. EDITED NUMERIC FIELDS CARRY COMMA AND SIGN          *        
000006*    EDITING PER SHOP PRINT-LINE CONVENTION.                     *        
000007*                                                                *        
000008*    MAINTENANCE                                                *         
000009*    07/22/94  RSK  WM0011  ORIGINAL LAYOUT.                    *         
000010*    09/03/95  RSK  WM0044  ADDED INSURANCE-STATS LINE.         *         
000011*    07/22/96  DPS  WM0098  ADDED USER-STATS LINE.              *         
000012*    08/14/00  TLM  WM0219  ADDED PORTFOLIO-STATS LINE.         *         
000013*    09/05/00  TLM  WM0222  PORTFOLIO-STATS LINE WAS MISSING     *        
000014*                            AVG VALUE AND THE THREE RULE COUNTS *        
000015*                            THE GRAND-TOTAL ROW CARRIES - ADDED *        
000016*                            THE FOUR FIELDS.                    *        
000017*                                                                *        
000018*****************************************************************         
000019        01  WM-PRINT-LINE                 PIC X(132).                     
000020*                                                                         
000021        01  WM-HEADING-LINE-1.                                            
000022            05  FILLER                     PIC X(40) VALUE SPACES.        
000023            05  FILLER                     PIC X(52) VALUE                
000024                'WEALTH ADVSRY OPPTY DETECTION - STATISTICS'.             
000025            05  FILLER                     PIC X(40) VALUE SPACES.        
000026*                                                                         
000027        01  WM-HEADING-LINE-2.                                            
000028            05  FILLER                     PIC X(50) VALUE SPACES.        
000029            05  HDG2-SECTION-NAME          PIC X(32) VALUE SPACES.        
000030            05  FILLER                     PIC X(50) VALUE SPACES.        
000031*                                                                         
000032        01  WM-AGENT-PRINT-LINE.                                          
000033            05  APL-AGENT-ID               PIC X(11) VALUE SPACES.        
000034            05  APL-AGENT-EXT-ID           PIC X(16) VALUE SPACES.        
000035            05  APL-SIP-COUNT              PIC ZZZ,ZZ9 VALUE ZERO.        
000036            05  FILLER                     PIC X(04) VALUE SPACES.        
000037            05  APL-TOTAL-AUM              PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000038            05  FILLER                     PIC X(77) VALUE SPACES.        
000039*                                                                         
000040        01  WM-SIP-STAT-PRINT-LINE.                                       
000041            05  SSL-CATEGORY               PIC X(22) VALUE SPACES.        
000042            05  SSL-OPP-COUNT              PIC ZZZ,ZZ9 VALUE ZERO.        
000043            05  FILLER                     PIC X(04) VALUE SPACES.        
000044            05  SSL-POTENTIAL              PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000045            05  FILLER                     PIC X(82) VALUE SPACES.        
000046*                                                                         
000047        01  WM-INS-STAT-PRINT-LINE.                                       
000048            05  ISL-INS-TYPE               PIC X(14) VALUE SPACES.        
000049            05  ISL-POLICY-COUNT           PIC ZZZ,ZZ9 VALUE ZERO.        
000050            05  FILLER                     PIC X(04) VALUE SPACES.        
000051            05  ISL-PREMIUM                PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000052            05  FILLER                     PIC X(04) VALUE SPACES.        
000053            05  ISL-PREMIUM-GAP            PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000054            05  FILLER                     PIC X(69) VALUE SPACES.        
000055*                                                                         
000056        01  WM-USER-STAT-PRINT-LINE.                                      
000057            05  USL-LABEL                  PIC X(26) VALUE SPACES.        
000058            05  USL-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000059            05  FILLER                     PIC X(89) VALUE SPACES.        
000060*                                                                         
000061        01  WM-PORT-STAT-PRINT-LINE.                                      
000062            05  PSL-CATEGORY               PIC X(17) VALUE SPACES.        
000063            05  PSL-HOLDING-COUNT          PIC ZZZ,ZZ9 VALUE ZERO.        
000064            05  FILLER                     PIC X(04) VALUE SPACES.        
000065            05  PSL-TOTAL-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000066            05  FILLER                     PIC X(04) VALUE SPACES.        
000067            05  PSL-AVG-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99-.         
000068            05  FILLER                     PIC X(04) VALUE SPACES.        
000069            05  PSL-UNDERPERF-COUNT        PIC ZZZ,ZZ9 VALUE ZERO.        
000070            05  FILLER                     PIC X(04) VALUE SPACES.        
000071            05  PSL-LOWRATED-COUNT         PIC ZZZ,ZZ9 VALUE ZERO.        
000072            05  FILLER                     PIC X(04) VALUE SPACES.        
000073            05  PSL-CONCENTRATED-COUNT     PIC ZZZ,ZZ9 VALUE ZERO.        
000074            05  FILLER                     PIC X(33) VALUE SPACES.        
