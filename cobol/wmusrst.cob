000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMUSRST.                                              
000003        AUTHOR. DEEPA P SHENOY.                                           
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 07/22/96.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMUSRST IS THE USER-STATISTICS FILEPASS. IT READS THE       *        
000012*    CLIENT MASTER ONCE, END TO END, IN ANY ORDER, AND           *        
000013*    ACCUMULATES CLIENT COUNT, TOTAL AND AVERAGE AUM, TOTAL      *        
000014*    INVESTED, TOTAL RETURNS, OVERALL RETURN PERCENT AND THE     *        
000015*    FIVE PRODUCT-PENETRATION COUNTS (MF/FD/PMS/AIF/PRE-IPO).    *        
000016*    ONE SUMMARY LINE IS WRITTEN TO THE USRSTAT WORK FILE FOR    *        
000017*    WMSTRPT AT END OF FILE.                                     *        
000018*                                                                *        
000019*J   JCL..                                                       *        
000020*                                                                *        
000021*     //WMUSRST  EXEC PGM=WMUSRST                                *        
000022*     //SYSOUT   DD SYSOUT=*                                     *        
000023*     //USERIN   DD DSN=WM.PROD.USERMSTR,DISP=SHR                *        
000024*     //USRSTAT  DD DSN=WM.PROD.USRSTAT.WORK,                    *        
000025*     //            DISP=(,CATLG,CATLG),                         *        
000026*     //            UNIT=SYSDA,SPACE=(TRK,(2,2),RLSE),           *        
000027*     //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)           *        
000028*     //*                                                        *        
000029*                                                                *        
000030*P   ENTRY PARAMETERS..                                          *        
000031*     NONE. USERIN MAY ARRIVE IN ANY ORDER.                      *        
000032*                                                                *        
000033*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000034*     I/O ERROR ON FILES.                                        *        
000035*                                                                *        
000036*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000037*     NONE.                                                      *        
000038*                                                                *        
000039*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000040*     NONE.                                                      *        
000041*                                                                *        
000042*    MAINTENANCE                                                 *        
000043*    07/22/96  DPS  WM0098  ORIGINAL FILEPASS.                  *         
000044*    11/02/98  PDN  WM0187  Y2K - NO DATE FIELDS INVOLVED, ADDED *        
000045*                            AS PART OF THE SYSTEM-WIDE SWEEP.   *        
000046*    04/11/99  PDN  WM0201  ADDED PRE-IPO TO THE PENETRATION     *        
000047*                            COUNTS TO MATCH THE NEW USER-MASTER *        
000048*                            COLUMN.                             *        
000049*    08/14/00  TLM  WM0219  ADDED OVERALL RETURN PERCENT.        *        
000050*                                                                *        
000051*****************************************************************         
000052        ENVIRONMENT DIVISION.                                             
000053        CONFIGURATION SECTION.                                            
000054        SPECIAL-NAMES.                                                    
000055            C01 IS TOP-OF-FORM.                                           
000056        INPUT-OUTPUT SECTION.                                             
000057        FILE-CONTROL.                                                     
000058            SELECT USER-FILE     ASSIGN TO USERIN                         
000059                ORGANIZATION IS LINE SEQUENTIAL.                          
000060            SELECT USRSTAT-FILE  ASSIGN TO USRSTAT                        
000061                ORGANIZATION IS LINE SEQUENTIAL.                          
000062        DATA DIVISION.                                                    
000063        FILE SECTION.                                                     
000064        FD  USER-FILE                                                     
000065            RECORDING MODE IS F.                                          
000066            COPY WMUSRREC.                                                
000067        FD  USRSTAT-FILE                                                  
000068            RECORDING MODE IS F.                                          
000069        01  WM-USRSTAT-OUT-REC          PIC X(132).                       
000070        EJECT                                                             
000071*****************************************************************         
000072*                       WORKING-STORAGE                          *        
000073*****************************************************************         
000074        WORKING-STORAGE SECTION.                                          
000075        01  FILLER PIC X(32)                                              
000076            VALUE 'WMUSRST WORKING STORAGE BEGINS '.                      
000077        COPY WMDATEWK.                                                    
000078        EJECT                                                             
000079        COPY WMSTATWK.                                                    
000080        EJECT                                                             
000081        01  WS-RULE-THRESHOLDS.                                           
000082            05  WS-MIN-PRODUCT-VALUE       PIC S9(11)V99                  
000083                VALUE ZERO.                                               
000084            05  FILLER                     PIC X(20).                     
000085        01  WS-USER-TOTALS.                                               
000086            05  WS-UT-USER-COUNT           PIC 9(7)      COMP.            
000087            05  WS-UT-TOTAL-AUM            PIC S9(13)V99.                 
000088            05  WS-UT-TOTAL-INVESTED       PIC S9(13)V99.                 
000089            05  WS-UT-AVG-PORTFOLIO        PIC S9(13)V99.                 
000090            05  WS-UT-TOTAL-RETURNS        PIC S9(13)V99.                 
000091            05  WS-UT-RETURN-PCT           PIC S9(3)V99.                  
000092            05  WS-UT-MF-CNT               PIC 9(7)      COMP.            
000093            05  WS-UT-FD-CNT               PIC 9(7)      COMP.            
000094            05  WS-UT-PMS-CNT              PIC 9(7)      COMP.            
000095            05  WS-UT-AIF-CNT              PIC 9(7)      COMP.            
000096            05  WS-UT-PREIPO-CNT           PIC 9(7)      COMP.            
000097        01  WS-USER-TOTALS-ALT REDEFINES WS-USER-TOTALS.                  
000098            05  FILLER                     PIC X(93).                     
000099        01  FILLER PIC X(32)                                              
000100            VALUE 'WMUSRST WORKING STORAGE ENDS   '.                      
000101        EJECT                                                             
000102        PROCEDURE DIVISION.                                               
000103*****************************************************************         
000104*                        MAINLINE LOGIC                          *        
000105*****************************************************************         
000106        0000-CONTROL-PROCESS.                                             
000107            PERFORM 1000-INITIALIZATION                                   
000108                THRU 1099-INITIALIZATION-EXIT.                            
000109            PERFORM 1100-OPEN-FILES                                       
000110                THRU 1199-OPEN-FILES-EXIT.                                
000111            PERFORM 2100-READ-NEXT-USER                                   
000112                THRU 2199-READ-NEXT-USER-EXIT.                            
000113            PERFORM 2000-MAIN-PROCESS                                     
000114                THRU 2000-MAIN-PROCESS-EXIT                               
000115                UNTIL WM-EOF.                                             
000116            PERFORM 5000-WRITE-USER-STATS                                 
000117                THRU 5099-WRITE-USER-STATS-EXIT.                          
000118            PERFORM EOJ9000-CLOSE-FILES                                   
000119                THRU EOJ9999-EXIT.                                        
000120            GOBACK.                                                       
000121        EJECT                                                             
000122        1000-INITIALIZATION.                                              
000123            SET WM-NOT-EOF TO TRUE.                                       
000124            INITIALIZE WS-USER-TOTALS.                                    
000125        1099-INITIALIZATION-EXIT.                                         
000126            EXIT.                                                         
000127        EJECT                                                             
000128        1100-OPEN-FILES.                                                  
000129            OPEN INPUT  USER-FILE.                                        
000130            OPEN OUTPUT USRSTAT-FILE.                                     
000131        1199-OPEN-FILES-EXIT.                                             
000132            EXIT.                                                         
000133        EJECT                                                             
000134*****************************************************************         
000135*                        MAIN PROCESS                            *        
000136*****************************************************************         
000137        2000-MAIN-PROCESS.                                                
000138            ADD 1 TO WS-UT-USER-COUNT.                                    
000139            ADD USR-TOTAL-CURRENT  TO WS-UT-TOTAL-AUM.                    
000140            ADD USR-TOTAL-INVESTED TO WS-UT-TOTAL-INVESTED.               
000141            IF USR-MF-CURRENT     > WS-MIN-PRODUCT-VALUE                  
000142                ADD 1 TO WS-UT-MF-CNT                                     
000143            END-IF.                                                       
000144            IF USR-FD-CURRENT     > WS-MIN-PRODUCT-VALUE                  
000145                ADD 1 TO WS-UT-FD-CNT                                     
000146            END-IF.                                                       
000147            IF USR-PMS-CURRENT    > WS-MIN-PRODUCT-VALUE                  
000148                ADD 1 TO WS-UT-PMS-CNT                                    
000149            END-IF.                                                       
000150            IF USR-AIF-CURRENT    > WS-MIN-PRODUCT-VALUE                  
000151                ADD 1 TO WS-UT-AIF-CNT                                    
000152            END-IF.                                                       
000153            IF USR-PREIPO-CURRENT > WS-MIN-PRODUCT-VALUE                  
000154                ADD 1 TO WS-UT-PREIPO-CNT                                 
000155            END-IF.                                                       
000156            PERFORM 2100-READ-NEXT-USER                                   
000157                THRU 2199-READ-NEXT-USER-EXIT.                            
000158        2000-MAIN-PROCESS-EXIT.                                           
000159            EXIT.                                                         
000160        EJECT                                                             
000161        2100-READ-NEXT-USER.                                              
000162            READ USER-FILE                                                
000163                AT END SET WM-EOF TO TRUE                                 
000164            END-READ.                                                     
000165            IF NOT WM-EOF                                                 
000166                ADD 1 TO WM-RECS-READ-CNT                                 
000167            END-IF.                                                       
000168        2199-READ-NEXT-USER-EXIT.                                         
000169            EXIT.                                                         
000170        EJECT                                                             
000171*****************************************************************         
000172*         END-OF-FILE TOTALS AND THE USER-STATS DETAIL LINE      *        
000173*****************************************************************         
000174        5000-WRITE-USER-STATS.                                            
000175            IF WS-UT-USER-COUNT > ZERO                                    
000176                COMPUTE WS-UT-AVG-PORTFOLIO ROUNDED =                     
000177                    WS-UT-TOTAL-AUM / WS-UT-USER-COUNT                    
000178            ELSE                                                          
000179                MOVE ZERO TO WS-UT-AVG-PORTFOLIO                          
000180            END-IF.                                                       
000181            SUBTRACT WS-UT-TOTAL-INVESTED FROM WS-UT-TOTAL-AUM            
000182                GIVING WS-UT-TOTAL-RETURNS.                               
000183            IF WS-UT-TOTAL-INVESTED > ZERO                                
000184                COMPUTE WS-UT-RETURN-PCT ROUNDED =                        
000185                    (WS-UT-TOTAL-RETURNS / WS-UT-TOTAL-INVESTED)          
000186                        * 100                                             
000187            ELSE                                                          
000188                MOVE ZERO TO WS-UT-RETURN-PCT                             
000189            END-IF.                                                       
000190            MOVE WS-UT-USER-COUNT      TO USTS-USER-COUNT.                
000191            MOVE WS-UT-TOTAL-AUM       TO USTS-TOTAL-AUM.                 
000192            MOVE WS-UT-TOTAL-INVESTED  TO USTS-TOTAL-INVESTED.            
000193            MOVE WS-UT-AVG-PORTFOLIO   TO USTS-AVG-PORTFOLIO.             
000194            MOVE WS-UT-TOTAL-RETURNS   TO USTS-TOTAL-RETURNS.             
000195            MOVE WS-UT-RETURN-PCT      TO USTS-RETURN-PCT.                
000196            MOVE WS-UT-MF-CNT          TO USTS-MF-CNT.                    
000197            MOVE WS-UT-FD-CNT          TO USTS-FD-CNT.                    
000198            MOVE WS-UT-PMS-CNT         TO USTS-PMS-CNT.                   
000199            MOVE WS-UT-AIF-CNT         TO USTS-AIF-CNT.                   
000200            MOVE WS-UT-PREIPO-CNT      TO USTS-PREIPO-CNT.                
000201            MOVE WM-USER-STAT-LINE     TO WM-USRSTAT-OUT-REC.             
000202            WRITE WM-USRSTAT-OUT-REC.                                     
000203            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000204        5099-WRITE-USER-STATS-EXIT.                                       
000205            EXIT.                                                         
000206        EJECT                                                             
000207        EOJ9000-CLOSE-FILES.                                              
000208            CLOSE USER-FILE USRSTAT-FILE.                                 
000209            DISPLAY 'WMUSRST - USER RECORDS READ     : '                  
000210                WM-RECS-READ-CNT.                                         
000211            DISPLAY 'WMUSRST - STAT LINES WRITTEN    : '                  
000212                WM-RECS-WRITTEN-CNT.                                      
000213            GO TO EOJ9999-EXIT.                                           
000214        EOJ9900-ABEND.                                                    
000215            DISPLAY 'WMUSRST ABENDING DUE TO I/O ERROR'.                  
000216        EOJ9999-EXIT.                                                     
000217            EXIT.                                                         
