000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMDATDIF.                                             
000003        AUTHOR. RAJESH S KAMATH.                                          
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 07/22/94.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMDATDIF IS THE SHOP DATE-ARITHMETIC SUBROUTINE. GIVEN THE  *        
000012*    RUN DATE AND A TARGET DATE, BOTH YYYYMMDD, IT RETURNS THE   *        
000013*    NUMBER OF ELAPSED DAYS (RUN DATE MINUS TARGET DATE) USING   *        
000014*    THE STANDARD ASTRONOMICAL-DAY-NUMBER METHOD SO THAT MONTH   *        
000015*    AND YEAR BOUNDARIES ARE HANDLED WITHOUT A TABLE LOOKUP.     *        
000016*    CALLERS PASS SPACES FOR AN UNKNOWN TARGET DATE AND MUST     *        
000017*    TEST WD-DAYS-VALID BEFORE USING WD-DAYS-ELAPSED.            *        
000018*                                                                *        
000019*J   JCL..                                                       *        
000020*      SUBROUTINE - LINK-EDITED INTO EACH CALLING FILEPASS.      *        
000021*                                                                *        
000022*P   ENTRY PARAMETERS..                                          *        
000023*      WD-RUN-DATE-YMD     PIC 9(8)  RUN DATE, CCYYMMDD.        *         
000024*      WD-TARGET-DATE-YMD  PIC X(8)  TARGET DATE OR SPACES.     *         
000025*      WD-DAYS-ELAPSED     PIC S9(9) COMP  RETURNED DAY COUNT.  *         
000026*      WD-DAYS-VALID-FLAG  PIC X(1)  'Y' IF TARGET DATE PRESENT.*         
000027*                                                                *        
000028*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000029*      NONE - AN UNPARSEABLE TARGET DATE SETS THE FLAG TO 'N'.  *         
000030*                                                                *        
000031*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000032*      NONE.                                                     *        
000033*                                                                *        
000034*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000035*      NONE.                                                     *        
000036*                                                                *        
000037*    MAINTENANCE                                                 *        
000038*    07/22/94  RSK  WM0011  ORIGINAL SUBROUTINE.                 *        
000039*    02/18/97  DPS  WM0132  ADDED MONTHS-ELAPSED FOR THE STEP-UP *        
000040*                            OPPORTUNITY RULE (TRUNCATED DIVIDE).*        
000041*    11/02/98  PDN  WM0187  Y2K - DATES CARRIED FULL CCYYMMDD,   *        
000042*                            DAY-NUMBER FORMULA REWORKED.        *        
000043*                                                                *        
000044*****************************************************************         
000045        ENVIRONMENT DIVISION.                                             
000046        CONFIGURATION SECTION.                                            
000047        SPECIAL-NAMES.                                                    
000048            C01 IS TOP-OF-FORM.                                           
000049        DATA DIVISION.                                                    
000050        WORKING-STORAGE SECTION.                                          
000051        01  FILLER                     PIC X(32) VALUE                    
000052            'WMDATDIF WORKING STORAGE BEGINS'.                            
000053*****************************************************************         
000054*                        DATA AREAS                              *        
000055*****************************************************************         
000056        01  WD-WORK-AREA.                                                 
000057            05  WD-DAY-NUMBER-1        PIC S9(9) COMP.                    
000058            05  WD-DAY-NUMBER-2        PIC S9(9) COMP.                    
000059            05  WD-CENT-YEAR-GROUP.                                       
000060                10  WD-A               PIC S9(9) COMP.                    
000061                10  WD-Y               PIC S9(9) COMP.                    
000062                10  WD-M               PIC S9(9) COMP.                    
000063            05  WD-CENT-YEAR-ALT REDEFINES WD-CENT-YEAR-GROUP.            
000064                10  FILLER             PIC X(12).                         
000065            05  WD-PARSED-DATE.                                           
000066                10  WD-P-CCYY          PIC 9(4).                          
000067                10  WD-P-MM            PIC 9(2).                          
000068                10  WD-P-DD            PIC 9(2).                          
000069            05  WD-RUN-DATE-PARTS REDEFINES WD-PARSED-DATE.               
000070                10  FILLER             PIC X(8).                          
000071            05  WD-MONTHS-QUOTIENT     PIC S9(5) COMP.                    
000072            05  FILLER                 PIC X(20).                         
000073        LINKAGE SECTION.                                                  
000074        01  WD-RUN-DATE-YMD            PIC 9(08).                         
000075        01  WD-TARGET-DATE-YMD         PIC X(08).                         
000076        01  WD-RESULT-AREA.                                               
000077            05  WD-DAYS-ELAPSED        PIC S9(9) COMP.                    
000078            05  WD-MONTHS-ELAPSED      PIC S9(5) COMP.                    
000079            05  WD-DAYS-VALID-FLAG     PIC X(01).                         
000080                88  WD-DAYS-VALID          VALUE 'Y'.                     
000081                88  WD-DAYS-NOT-VALID      VALUE 'N'.                     
000082            05  FILLER                 PIC X(04).                         
000083        01  WD-RESULT-AREA-ALT REDEFINES WD-RESULT-AREA.                  
000084            05  FILLER                 PIC X(18).                         
000085        01  FILLER                     PIC X(08) VALUE SPACES.            
000086        PROCEDURE DIVISION USING WD-RUN-DATE-YMD                          
000087                                  WD-TARGET-DATE-YMD                      
000088                                  WD-RESULT-AREA.                         
000089*****************************************************************         
000090*                        MAINLINE LOGIC                          *        
000091*****************************************************************         
000092        0000-CONTROL-PROCESS.                                             
000093            SET WD-DAYS-NOT-VALID TO TRUE.                                
000094            MOVE ZERO TO WD-DAYS-ELAPSED WD-MONTHS-ELAPSED.               
000095            IF WD-TARGET-DATE-YMD = SPACES                                
000096                OR WD-TARGET-DATE-YMD = LOW-VALUES                        
000097                GO TO 0000-EXIT                                           
000098            END-IF.                                                       
000099            SET WD-DAYS-VALID TO TRUE.                                    
000100            PERFORM 1000-DAY-NUMBER                                       
000101                THRU 1099-DAY-NUMBER-EXIT.                                
000102        0000-EXIT.                                                        
000103            GOBACK.                                                       
000104        EJECT                                                             
000105*****************************************************************         
000106*             COMPUTE ELAPSED DAYS AND ELAPSED MONTHS            *        
000107*****************************************************************         
000108        1000-DAY-NUMBER.                                                  
000109            MOVE WD-TARGET-DATE-YMD TO WD-PARSED-DATE.                    
000110            PERFORM 1100-JULIAN-DAY-NUMBER                                
000111                THRU 1199-JULIAN-DAY-NUMBER-EXIT.                         
000112            MOVE WD-DAY-NUMBER-2 TO WD-DAY-NUMBER-1.                      
000113            MOVE WD-RUN-DATE-YMD TO WD-PARSED-DATE.                       
000114            PERFORM 1100-JULIAN-DAY-NUMBER                                
000115                THRU 1199-JULIAN-DAY-NUMBER-EXIT.                         
000116            SUBTRACT WD-DAY-NUMBER-1 FROM WD-DAY-NUMBER-2                 
000117                GIVING WD-DAYS-ELAPSED.                                   
000118            IF WD-DAYS-ELAPSED < ZERO                                     
000119                MOVE ZERO TO WD-DAYS-ELAPSED                              
000120            END-IF.                                                       
000121            DIVIDE WD-DAYS-ELAPSED BY 30                                  
000122                GIVING WD-MONTHS-QUOTIENT.                                
000123            MOVE WD-MONTHS-QUOTIENT TO WD-MONTHS-ELAPSED.                 
000124        1099-DAY-NUMBER-EXIT.                                             
000125            EXIT.                                                         
000126        EJECT                                                             
000127*****************************************************************         
000128*     JULIAN-STYLE DAY NUMBER FOR ONE CCYYMMDD (WD-PARSED-DATE)  *        
000129*****************************************************************         
000130        1100-JULIAN-DAY-NUMBER.                                           
000131            COMPUTE WD-A = (14 - WD-P-MM) / 12.                           
000132            COMPUTE WD-Y = WD-P-CCYY + 4800 - WD-A.                       
000133            COMPUTE WD-M = WD-P-MM + (12 * WD-A) - 3.                     
000134            COMPUTE WD-DAY-NUMBER-2 =                                     
000135                WD-P-DD + ((153 * WD-M) + 2) / 5                          
000136                    + (365 * WD-Y) + (WD-Y / 4)                           
000137                    - (WD-Y / 100) + (WD-Y / 400) - 32045.                
000138        1199-JULIAN-DAY-NUMBER-EXIT.                                      
000139            EXIT.                                                         
