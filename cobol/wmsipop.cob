000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMSIPOP.                                              
000003        AUTHOR. RAJESH S KAMATH.                                          
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 07/22/94.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMSIPOP IS THE SIP OPPORTUNITY FILEPASS. IT READS THE SIP   *        
000012*    INSTALMENT MASTER AND, FOR EACH LIVE RECORD, INDEPENDENTLY  *        
000013*    EVALUATES THE NO-SIP-INCREASE, FAILED-SIP AND HIGH-VALUE-   *        
000014*    INACTIVE RULES. A RECORD MAY QUALIFY FOR UP TO THREE        *        
000015*    OPPORTUNITIES. QUALIFYING OPPORTUNITIES ARE WRITTEN TO THE  *        
000016*    SIP OPPORTUNITY OUTPUT FILE AND PER-CATEGORY COUNTS AND     *        
000017*    POTENTIAL-REVENUE TOTALS ARE EXTRACTED TO SIPSTAT FOR       *        
000018*    WMSTRPT TO PICK UP. AN OPTIONAL PARM CARD RESTRICTS THE     *        
000019*    PASS TO ONE ADVISOR'S RECORDS.                              *        
000020*                                                                *        
000021*J   JCL..                                                       *        
000022*                                                                *        
000023*     //WMSIPOP  EXEC PGM=WMSIPOP                                *        
000024*     //SYSOUT   DD SYSOUT=*                                     *        
000025*     //PARMIN   DD DSN=WM.PROD.WMSIPOP.PARMCARD,DISP=SHR        *        
000026*     //SIPIN    DD DSN=WM.PROD.SIPMSTR.EXTRACT,DISP=SHR         *        
000027*     //OPPOUT   DD DSN=WM.PROD.SIPOPP.OUTPUT,                   *        
000028*     //            DISP=(,CATLG,CATLG),                         *        
000029*     //            UNIT=SYSDA,SPACE=(CYL,(10,5),RLSE),          *        
000030*     //            DCB=(RECFM=FB,LRECL=140,BLKSIZE=0)           *        
000031*     //SIPSTAT   DD DSN=WM.PROD.SIPSTAT.WORK,                   *        
000032*     //            DISP=(,CATLG,CATLG),                         *        
000033*     //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),           *        
000034*     //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)           *        
000035*     //*                                                        *        
000036*                                                                *        
000037*P   ENTRY PARAMETERS..                                          *        
000038*     PARMIN, ONE CARD - COLS 1-10 AGENT ID, OR SPACES FOR ALL.  *        
000039*                                                                *        
000040*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000041*     I/O ERROR ON FILES.                                        *        
000042*                                                                *        
000043*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000044*     WMDATDIF ---- DAYS/MONTHS-SINCE DATE ARITHMETIC            *        
000045*                                                                *        
000046*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000047*     WS-FAILSIP-THRESHLD, WS-HIGH-VALUE-THRESHOLD,          *            
000048*     WS-MIN-INACTIVE-DAYS, WS-MIN-MONTHS-SINCE (SEE BELOW).     *        
000049*                                                                *        
000050*    MAINTENANCE                                                 *        
000051*    07/22/94  RSK  WM0011  ORIGINAL FILEPASS (NO-INCREASE AND   *        
000052*                            FAILED-SIP RULES ONLY.)             *        
000053*    02/18/97  DPS  WM0132  ADDED HIGH-VALUE-INACTIVE RULE AND   *        
000054*                            THE COMBINED-LIST RANK KEY.         *        
000055*    11/02/98  PDN  WM0187  Y2K - REPLACED IN-LINE DATE MATH     *        
000056*                            WITH CALL TO WMDATDIF.              *        
000057*    06/09/03  TLM  WM0244  ADDED PARMIN AGENT-ID FILTER CARD.   *        
000058*                                                                *        
000059*****************************************************************         
000060        ENVIRONMENT DIVISION.                                             
000061        CONFIGURATION SECTION.                                            
000062        SPECIAL-NAMES.                                                    
000063            C01 IS TOP-OF-FORM.                                           
000064        INPUT-OUTPUT SECTION.                                             
000065        FILE-CONTROL.                                                     
000066            SELECT PARM-FILE   ASSIGN TO PARMIN                           
000067                ORGANIZATION IS LINE SEQUENTIAL.                          
000068            SELECT SIP-FILE    ASSIGN TO SIPIN                            
000069                ORGANIZATION IS LINE SEQUENTIAL.                          
000070            SELECT OPP-FILE    ASSIGN TO OPPOUT                           
000071                ORGANIZATION IS LINE SEQUENTIAL.                          
000072            SELECT SIPSTAT-FILE ASSIGN TO SIPSTAT                         
000073                ORGANIZATION IS LINE SEQUENTIAL.                          
000074        DATA DIVISION.                                                    
000075        FILE SECTION.                                                     
000076        FD  PARM-FILE                                                     
000077            RECORDING MODE IS F.                                          
000078        01  WS-PARM-INPUT-REC          PIC X(80).                         
000079        FD  SIP-FILE                                                      
000080            RECORDING MODE IS F.                                          
000081            COPY WMSIPREC.                                                
000082        FD  OPP-FILE                                                      
000083            RECORDING MODE IS F.                                          
000084            COPY WMOPPWRK.                                                
000085        FD  SIPSTAT-FILE                                                  
000086            RECORDING MODE IS F.                                          
000087        01  WM-SIPSTAT-OUT-REC         PIC X(132).                        
000088        EJECT                                                             
000089*****************************************************************         
000090*                       WORKING-STORAGE                          *        
000091*****************************************************************         
000092        WORKING-STORAGE SECTION.                                          
000093        01  FILLER PIC X(32)                                              
000094            VALUE 'WMSIPOP WORKING STORAGE BEGINS '.                      
000095*****************************************************************         
000096*    COMMON DATE / SWITCH / COUNTER AREA                        *         
000097*****************************************************************         
000098        COPY WMDATEWK.                                                    
000099        EJECT                                                             
000100*****************************************************************         
000101*    RULE THRESHOLDS AND EXPANDED-PRECISION OPPORTUNITY LINE     *        
000102*****************************************************************         
000103        01  WS-RULE-THRESHOLDS.                                           
000104            05  WS-FAILSIP-THRESHLD PIC S9(11)V99 VALUE 5000.00.          
000105            05  WS-HIGH-VALUE-THRESHOLD  PIC S9(11)V99                    
000106                                             VALUE 100000.00.             
000107            05  WS-MIN-INACTIVE-DAYS     PIC S9(5) COMP VALUE +60.        
000108            05  WS-MIN-MONTHS-SINCE      PIC S9(5) COMP VALUE +12.        
000109            05  FILLER                   PIC X(10).                       
000110        COPY WMSTATWK.                                                    
000111        EJECT                                                             
000112        77  WS-NOINCR-OPP-COUNT         PIC 9(7)  COMP VALUE ZERO.        
000113        77  WS-FAILED-OPP-COUNT         PIC 9(7)  COMP VALUE ZERO.        
000114        77  WS-HVI-OPP-COUNT            PIC 9(7)  COMP VALUE ZERO.        
000115        77  WS-SUBSCRIPT                PIC S9(4) COMP VALUE ZERO.        
000116        01  WS-CATEGORY-TOTALS.                                           
000117            05  WS-NOINCR-POTENTIAL      PIC S9(11)V99 VALUE ZERO.        
000118            05  WS-FAILED-POTENTIAL      PIC S9(11)V99 VALUE ZERO.        
000119            05  WS-HVI-POTENTIAL         PIC S9(11)V99 VALUE ZERO.        
000120            05  FILLER                   PIC X(10).                       
000121        EJECT                                                             
000122*****************************************************************         
000123*    DATE-ARITHMETIC WORK AREA (PASSED TO WMDATDIF)              *        
000124*****************************************************************         
000125        01  WS-DATDIF-RESULT.                                             
000126            05  WS-DAYS-SINCE            PIC S9(9) COMP.                  
000127            05  WS-MONTHS-SINCE          PIC S9(5) COMP.                  
000128            05  WS-DATE-VALID-FLAG       PIC X(01).                       
000129                88  WS-DATE-VALID            VALUE 'Y'.                   
000130                88  WS-DATE-NOT-VALID        VALUE 'N'.                   
000131            05  FILLER                   PIC X(04).                       
000132        01  WS-START-DATDIF-RESULT.                                       
000133            05  WS-START-DAYS-UNUSED     PIC S9(9) COMP.                  
000134            05  WS-MONTHS-SINCE-START    PIC S9(5) COMP.                  
000135            05  WS-START-VALID-FLAG      PIC X(01).                       
000136                88  WS-START-VALID           VALUE 'Y'.                   
000137            05  FILLER                   PIC X(04).                       
000138        EJECT                                                             
000139*****************************************************************         
000140*    LOCAL REDEFINES - PARM CARD, RATE FACTOR, RANK KEY WORK     *        
000141*****************************************************************         
000142        01  WS-PARM-RECORD.                                               
000143            05  WS-PARM-AGENT-ID         PIC X(10).                       
000144            05  FILLER                   PIC X(70).                       
000145        01  WS-PARM-RECORD-ALT REDEFINES WS-PARM-RECORD.                  
000146            05  FILLER                   PIC X(80).                       
000147        01  WS-INCR-EXPECT-WORK.                                          
000148            05  WS-INCR-COUNT            PIC S9(5)  COMP.                 
000149            05  WS-INCR-PCT-WORK         PIC S9(3)V99.                    
000150        01  WS-INCR-EXPECT-ALT REDEFINES WS-INCR-EXPECT-WORK.             
000151            05  FILLER                   PIC X(07).                       
000152        01  WS-POTENTIAL-WORK            PIC S9(11)V99.                   
000153        01  WS-POTENTIAL-WORK-ALT REDEFINES WS-POTENTIAL-WORK.            
000154            05  WS-POT-WHOLE             PIC S9(11).                      
000155            05  WS-POT-DECML             PIC 9(2).                        
000156        01  WS-RANK-KEY-WORK             PIC S9(9)V999.                   
000157        01  WS-RISK-SCORE-WORK           PIC 9(2)V9.                      
000158        01  WS-FAILURE-RATE-WORK         PIC S9(3)V9.                     
000159        01  WS-TOTAL-ATTEMPTED-WORK      PIC S9(11)V99.                   
000160        01  FILLER PIC X(32)                                              
000161            VALUE 'WMSIPOP WORKING STORAGE ENDS   '.                      
000162        EJECT                                                             
000163        PROCEDURE DIVISION.                                               
000164*****************************************************************         
000165*                        MAINLINE LOGIC                          *        
000166*****************************************************************         
000167        0000-CONTROL-PROCESS.                                             
000168            PERFORM 1000-INITIALIZATION                                   
000169                THRU 1099-INITIALIZATION-EXIT.                            
000170            PERFORM 1100-OPEN-FILES                                       
000171                THRU 1199-OPEN-FILES-EXIT.                                
000172            PERFORM 2000-MAIN-PROCESS                                     
000173                THRU 2000-MAIN-PROCESS-EXIT                               
000174                UNTIL WM-EOF.                                             
000175            PERFORM EOJ9000-CLOSE-FILES                                   
000176                THRU EOJ9999-EXIT.                                        
000177            GOBACK.                                                       
000178        EJECT                                                             
000179*****************************************************************         
000180*                         INITIALIZATION                         *        
000181*****************************************************************         
000182        1000-INITIALIZATION.                                              
000183            SET WM-NOT-EOF TO TRUE.                                       
000184            SET WM-AGENT-FILTER-OFF TO TRUE.                              
000185            MOVE SPACES TO WM-AGENT-FILTER-ID.                            
000186            INITIALIZE WS-CATEGORY-TOTALS.                                
000187            MOVE ZERO TO WS-NOINCR-OPP-COUNT WS-FAILED-OPP-COUNT          
000188                         WS-HVI-OPP-COUNT.                                
000189            ACCEPT WM-RUN-DATE-YMD FROM DATE YYYYMMDD.                    
000190        1099-INITIALIZATION-EXIT.                                         
000191            EXIT.                                                         
000192        EJECT                                                             
000193*****************************************************************         
000194*                         OPEN ALL FILES                         *        
000195*****************************************************************         
000196        1100-OPEN-FILES.                                                  
000197            OPEN INPUT  PARM-FILE.                                        
000198            READ PARM-FILE INTO WS-PARM-RECORD                            
000199                AT END MOVE SPACES TO WS-PARM-RECORD                      
000200            END-READ.                                                     
000201            CLOSE PARM-FILE.                                              
000202            IF WS-PARM-AGENT-ID NOT = SPACES                              
000203                SET WM-AGENT-FILTER-ON TO TRUE                            
000204                MOVE WS-PARM-AGENT-ID TO WM-AGENT-FILTER-ID               
000205            END-IF.                                                       
000206            OPEN INPUT  SIP-FILE.                                         
000207            OPEN OUTPUT OPP-FILE.                                         
000208            OPEN OUTPUT SIPSTAT-FILE.                                     
000209        1199-OPEN-FILES-EXIT.                                             
000210            EXIT.                                                         
000211        EJECT                                                             
000212*****************************************************************         
000213*                        MAIN PROCESS                            *        
000214*****************************************************************         
000215        2000-MAIN-PROCESS.                                                
000216            PERFORM 2100-READ-NEXT-SIP                                    
000217                THRU 2199-READ-NEXT-SIP-EXIT.                             
000218            IF NOT WM-EOF                                                 
000219                PERFORM 2200-PROCESS-SIP-RECORD                           
000220                    THRU 2299-PROCESS-SIP-RECORD-EXIT                     
000221            END-IF.                                                       
000222        2000-MAIN-PROCESS-EXIT.                                           
000223            EXIT.                                                         
000224        EJECT                                                             
000225*****************************************************************         
000226*                     READ NEXT SIP RECORD                       *        
000227*****************************************************************         
000228        2100-READ-NEXT-SIP.                                               
000229            READ SIP-FILE                                                 
000230                AT END SET WM-EOF TO TRUE                                 
000231            END-READ.                                                     
000232            IF NOT WM-EOF                                                 
000233                ADD 1 TO WM-RECS-READ-CNT                                 
000234            END-IF.                                                       
000235        2199-READ-NEXT-SIP-EXIT.                                          
000236            EXIT.                                                         
000237        EJECT                                                             
000238*****************************************************************         
000239*                    PROCESS ONE SIP RECORD                      *        
000240*****************************************************************         
000241        2200-PROCESS-SIP-RECORD.                                          
000242            IF SIP-IS-DELETED                                             
000243                GO TO 2299-PROCESS-SIP-RECORD-EXIT                        
000244            END-IF.                                                       
000245            IF WM-AGENT-FILTER-ON                                         
000246                AND SIP-AGENT-ID NOT = WM-AGENT-FILTER-ID                 
000247                GO TO 2299-PROCESS-SIP-RECORD-EXIT                        
000248            END-IF.                                                       
000249            PERFORM 2210-EVAL-NO-INCREASE                                 
000250                THRU 2219-EVAL-NO-INCREASE-EXIT.                          
000251            PERFORM 2220-EVAL-FAILED-SIP                                  
000252                THRU 2229-EVAL-FAILED-SIP-EXIT.                           
000253            PERFORM 2230-EVAL-HIGH-VALUE-INACTIVE                         
000254                THRU 2239-EVAL-HIGH-VALUE-INACTIVE-EXIT.                  
000255        2299-PROCESS-SIP-RECORD-EXIT.                                     
000256            EXIT.                                                         
000257        EJECT                                                             
000258*****************************************************************         
000259*    RULE 1 - NO-SIP-INCREASE                                    *        
000260*****************************************************************         
000261        2210-EVAL-NO-INCREASE.                                            
000262            IF NOT SIP-ACTIVE                                             
000263                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000264            END-IF.                                                       
000265            IF SIP-STATUS NOT = 'SUCCESS   '                              
000266                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000267            END-IF.                                                       
000268            IF SIP-LATEST-SUCCESS-DATE = SPACES                           
000269                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000270            END-IF.                                                       
000271            IF SIP-INCR-PCT NOT > ZERO                                    
000272                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000273            END-IF.                                                       
000274            CALL 'WMDATDIF' USING WM-RUN-DATE-YMD                         
000275                                   SIP-LATEST-SUCCESS-DATE                
000276                                   WS-DATDIF-RESULT.                      
000277            CALL 'WMDATDIF' USING WM-RUN-DATE-YMD                         
000278                                   SIP-START-DATE                         
000279                                   WS-START-DATDIF-RESULT.                
000280            IF WS-MONTHS-SINCE NOT > ZERO                                 
000281                OR WS-MONTHS-SINCE-START NOT > ZERO                       
000282                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000283            END-IF.                                                       
000284            IF WS-MONTHS-SINCE < WS-MIN-MONTHS-SINCE                      
000285                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000286            END-IF.                                                       
000287            MOVE ZERO TO WS-INCR-COUNT.                                   
000288            IF SIP-INCR-PERIOD = '6M'                                     
000289                AND WS-MONTHS-SINCE-START >= 6                            
000290                DIVIDE WS-MONTHS-SINCE-START BY 6                         
000291                    GIVING WS-INCR-COUNT                                  
000292            END-IF.                                                       
000293            IF SIP-INCR-PERIOD = '1Y'                                     
000294                AND WS-MONTHS-SINCE-START >= 12                           
000295                DIVIDE WS-MONTHS-SINCE-START BY 12                        
000296                    GIVING WS-INCR-COUNT                                  
000297            END-IF.                                                       
000298            IF WS-INCR-COUNT = ZERO                                       
000299                GO TO 2219-EVAL-NO-INCREASE-EXIT                          
000300            END-IF.                                                       
000301            COMPUTE WS-POTENTIAL-WORK ROUNDED =                           
000302                SIP-AMOUNT * SIP-INCR-PCT / 100.                          
000303            COMPUTE WS-RISK-SCORE-WORK ROUNDED =                          
000304                WS-MONTHS-SINCE / 6.                                      
000305            IF WS-RISK-SCORE-WORK > 10.0                                  
000306                MOVE 10.0 TO WS-RISK-SCORE-WORK                           
000307            END-IF.                                                       
000308            MOVE 'NO-SIP-INCREASE     ' TO OPP-TYPE.                      
000309            MOVE WS-POTENTIAL-WORK TO OPP-POTENTIAL.                      
000310            MOVE ZERO TO OPP-DAYS-INACTIVE.                               
000311            MOVE WS-RISK-SCORE-WORK TO OPP-RISK-SCORE.                    
000312            PERFORM 2300-WRITE-OPPORTUNITY                                
000313                THRU 2399-WRITE-OPPORTUNITY-EXIT.                         
000314            ADD 1 TO WS-NOINCR-OPP-COUNT.                                 
000315            ADD WS-POTENTIAL-WORK TO WS-NOINCR-POTENTIAL.                 
000316        2219-EVAL-NO-INCREASE-EXIT.                                       
000317            EXIT.                                                         
000318        EJECT                                                             
000319*****************************************************************         
000320*    RULE 2 - FAILED-SIP                                         *        
000321*****************************************************************         
000322        2220-EVAL-FAILED-SIP.                                             
000323            IF SIP-FAILED-AMOUNT < WS-FAILSIP-THRESHLD                    
000324                GO TO 2229-EVAL-FAILED-SIP-EXIT                           
000325            END-IF.                                                       
000326            COMPUTE WS-TOTAL-ATTEMPTED-WORK =                             
000327                SIP-SUCCESS-AMOUNT + SIP-FAILED-AMOUNT.                   
000328            IF WS-TOTAL-ATTEMPTED-WORK > ZERO                             
000329                COMPUTE WS-FAILURE-RATE-WORK ROUNDED =                    
000330                    SIP-FAILED-AMOUNT / WS-TOTAL-ATTEMPTED-WORK           
000331                        * 100                                             
000332            ELSE                                                          
000333                MOVE ZERO TO WS-FAILURE-RATE-WORK                         
000334            END-IF.                                                       
000335            COMPUTE WS-RISK-SCORE-WORK ROUNDED =                          
000336                WS-FAILURE-RATE-WORK / 10.                                
000337            IF WS-RISK-SCORE-WORK > 10.0                                  
000338                MOVE 10.0 TO WS-RISK-SCORE-WORK                           
000339            END-IF.                                                       
000340            MOVE 'FAILED-SIP          ' TO OPP-TYPE.                      
000341            MOVE SIP-FAILED-AMOUNT TO OPP-POTENTIAL.                      
000342            MOVE ZERO TO OPP-DAYS-INACTIVE.                               
000343            MOVE WS-RISK-SCORE-WORK TO OPP-RISK-SCORE.                    
000344            PERFORM 2300-WRITE-OPPORTUNITY                                
000345                THRU 2399-WRITE-OPPORTUNITY-EXIT.                         
000346            ADD 1 TO WS-FAILED-OPP-COUNT.                                 
000347            ADD SIP-FAILED-AMOUNT TO WS-FAILED-POTENTIAL.                 
000348        2229-EVAL-FAILED-SIP-EXIT.                                        
000349            EXIT.                                                         
000350        EJECT                                                             
000351*****************************************************************         
000352*    RULE 3 - HIGH-VALUE-INACTIVE                                *        
000353*****************************************************************         
000354        2230-EVAL-HIGH-VALUE-INACTIVE.                                    
000355            IF SIP-SUCCESS-AMOUNT < WS-HIGH-VALUE-THRESHOLD               
000356                GO TO 2239-EVAL-HIGH-VALUE-INACTIVE-EXIT                  
000357            END-IF.                                                       
000358            IF SIP-LATEST-SUCCESS-DATE = SPACES                           
000359                GO TO 2239-EVAL-HIGH-VALUE-INACTIVE-EXIT                  
000360            END-IF.                                                       
000361            CALL 'WMDATDIF' USING WM-RUN-DATE-YMD                         
000362                                   SIP-LATEST-SUCCESS-DATE                
000363                                   WS-DATDIF-RESULT.                      
000364            IF WS-DAYS-SINCE < WS-MIN-INACTIVE-DAYS                       
000365                GO TO 2239-EVAL-HIGH-VALUE-INACTIVE-EXIT                  
000366            END-IF.                                                       
000367            COMPUTE WS-POTENTIAL-WORK ROUNDED = SIP-AMOUNT * 1.5.         
000368            COMPUTE WS-RISK-SCORE-WORK ROUNDED =                          
000369                WS-DAYS-SINCE / 30.                                       
000370            IF WS-RISK-SCORE-WORK > 10.0                                  
000371                MOVE 10.0 TO WS-RISK-SCORE-WORK                           
000372            END-IF.                                                       
000373            MOVE 'HIGH-VALUE-INACTIVE ' TO OPP-TYPE.                      
000374            MOVE WS-POTENTIAL-WORK TO OPP-POTENTIAL.                      
000375            MOVE WS-DAYS-SINCE TO OPP-DAYS-INACTIVE.                      
000376            MOVE WS-RISK-SCORE-WORK TO OPP-RISK-SCORE.                    
000377            PERFORM 2300-WRITE-OPPORTUNITY                                
000378                THRU 2399-WRITE-OPPORTUNITY-EXIT.                         
000379            ADD 1 TO WS-HVI-OPP-COUNT.                                    
000380            ADD WS-POTENTIAL-WORK TO WS-HVI-POTENTIAL.                    
000381        2239-EVAL-HIGH-VALUE-INACTIVE-EXIT.                               
000382            EXIT.                                                         
000383        EJECT                                                             
000384*****************************************************************         
000385*    WRITE ONE OPPORTUNITY RECORD (COMMON TO ALL THREE RULES)    *        
000386*****************************************************************         
000387        2300-WRITE-OPPORTUNITY.                                           
000388            MOVE SIP-USER-ID     TO OPP-USER-ID.                          
000389            MOVE SIP-AGENT-ID    TO OPP-AGENT-ID.                         
000390            MOVE SIP-AMOUNT      TO OPP-SIP-AMOUNT.                       
000391            MOVE SIP-SUCCESS-AMOUNT TO OPP-TOTAL-INVESTED.                
000392            COMPUTE WS-RANK-KEY-WORK ROUNDED =                            
000393                OPP-RISK-SCORE + (OPP-POTENTIAL / 10000).                 
000394            MOVE WS-RANK-KEY-WORK TO OPP-RANK-KEY.                        
000395            WRITE WM-OPPORTUNITY-RECORD.                                  
000396            ADD 1 TO WM-RECS-WRITTEN-CNT.                                 
000397        2399-WRITE-OPPORTUNITY-EXIT.                                      
000398            EXIT.                                                         
000399        EJECT                                                             
000400*****************************************************************         
000401*                        CLOSE FILES                             *        
000402*****************************************************************         
000403        EOJ9000-CLOSE-FILES.                                              
000404            CLOSE SIP-FILE OPP-FILE.                                      
000405            PERFORM EOJ9100-WRITE-SIP-STATS                               
000406                THRU EOJ9199-WRITE-SIP-STATS-EXIT.                        
000407            CLOSE SIPSTAT-FILE.                                           
000408            DISPLAY 'WMSIPOP - SIP RECORDS READ    : '                    
000409                WM-RECS-READ-CNT.                                         
000410            DISPLAY 'WMSIPOP - OPPORTUNITIES WRITTEN: '                   
000411                WM-RECS-WRITTEN-CNT.                                      
000412            GO TO EOJ9999-EXIT.                                           
000413        EOJ9900-ABEND.                                                    
000414            DISPLAY 'WMSIPOP ABENDING DUE TO I/O ERROR'.                  
000415        EOJ9999-EXIT.                                                     
000416            EXIT.                                                         
000417        EJECT                                                             
000418*****************************************************************         
000419*           WRITE THE THREE SIP-STATS EXTRACT LINES              *        
000420*****************************************************************         
000421        EOJ9100-WRITE-SIP-STATS.                                          
000422            MOVE 'NO-SIP-INCREASE     ' TO SPS-CATEGORY.                  
000423            MOVE WS-NOINCR-OPP-COUNT TO SPS-OPP-COUNT.                    
000424            MOVE WS-NOINCR-POTENTIAL TO SPS-POTENTIAL-TOTAL.              
000425            MOVE WM-SIP-STAT-LINE TO WM-SIPSTAT-OUT-REC.                  
000426            WRITE WM-SIPSTAT-OUT-REC.                                     
000427            MOVE 'FAILED-SIP          ' TO SPS-CATEGORY.                  
000428            MOVE WS-FAILED-OPP-COUNT TO SPS-OPP-COUNT.                    
000429            MOVE WS-FAILED-POTENTIAL TO SPS-POTENTIAL-TOTAL.              
000430            MOVE WM-SIP-STAT-LINE TO WM-SIPSTAT-OUT-REC.                  
000431            WRITE WM-SIPSTAT-OUT-REC.                                     
000432            MOVE 'HIGH-VALUE-INACTIVE ' TO SPS-CATEGORY.                  
000433            MOVE WS-HVI-OPP-COUNT TO SPS-OPP-COUNT.                       
000434            MOVE WS-HVI-POTENTIAL TO SPS-POTENTIAL-TOTAL.                 
000435            MOVE WM-SIP-STAT-LINE TO WM-SIPSTAT-OUT-REC.                  
000436            WRITE WM-SIPSTAT-OUT-REC.                                     
000437        EOJ9199-WRITE-SIP-STATS-EXIT.                                     
000438            EXIT.                                                         
