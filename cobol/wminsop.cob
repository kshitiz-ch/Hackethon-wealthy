000001    IDENTIFICATION DIVISION.                                              
000002        PROGRAM-ID. WMINSOP.                                              
000003        AUTHOR. DEEPA P SHENOY.                                           
000004        INSTALLATION. WEALTH ADVISORY SYSTEMS.                            
000005        DATE-WRITTEN. 09/03/95.                                           
000006        DATE-COMPILED.                                                    
000007        SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                      
000008*****************************************************************         
000009*                                                                *        
000010*A   ABSTRACT..                                                  *        
000011*    WMINSOP IS THE INSURANCE OPPORTUNITY FILEPASS. PASS A       *        
000012*    READS THE INSURANCE FILE (PRESORTED BY CLIENT ID) AND, ON   *        
000013*    A CONTROL BREAK, GROUPS EACH CLIENT'S QUALIFYING COVERAGE-  *        
000014*    GAP RECORDS TO WRITE ONE COVERAGE-GAP OPPORTUNITY, SORTED   *        
000015*    BY OPPORTUNITY SCORE DESCENDING. WHILE SCANNING, IT ALSO    *        
000016*    ACCUMULATES INSURANCE-STATS AND BUILDS A SORTED IN-MEMORY   *        
000017*    TABLE OF CLIENTS HOLDING LIVE COVERAGE. PASS B AGGREGATES   *        
000018*    THE SIP FILE BY CLIENT, TESTS EACH AGAINST THE COVERAGE     *        
000019*    TABLE (BINARY SEARCH), AND WRITES A NO-INSURANCE            *        
000020*    OPPORTUNITY FOR EVERY QUALIFYING UNCOVERED HIGH-VALUE       *        
000021*    CLIENT, SORTED BY MF VALUE DESCENDING.                      *        
000022*                                                                *        
000023*J   JCL..                                                       *        
000024*                                                                *        
000025*     //WMINSOP  EXEC PGM=WMINSOP                                *        
000026*     //SYSOUT   DD SYSOUT=*                                     *        
000027*     //PARMIN   DD DSN=WM.PROD.WMINSOP.PARMCARD,DISP=SHR        *        
000028*     //INSIN    DD DSN=WM.PROD.INSMSTR.BYCLIENT,DISP=SHR        *        
000029*     //SIPIN    DD DSN=WM.PROD.SIPMSTR.EXTRACT,DISP=SHR         *        
000030*     //INSOPP   DD DSN=WM.PROD.INSOPP.OUTPUT,                   *        
000031*     //            DISP=(,CATLG,CATLG),                         *        
000032*     //            UNIT=SYSDA,SPACE=(CYL,(10,5),RLSE),          *        
000033*     //            DCB=(RECFM=FB,LRECL=187,BLKSIZE=0)           *        
000034*     //INSSTAT  DD DSN=WM.PROD.INSSTAT.WORK,                    *        
000035*     //            DISP=(,CATLG,CATLG),                         *        
000036*     //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),           *        
000037*     //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)           *        
000038*     //SORTWKA  DD UNIT=SYSDA,SPACE=(CYL,(5,5))                 *        
000039*     //SORTWKB  DD UNIT=SYSDA,SPACE=(CYL,(5,5))                 *        
000040*     //*                                                        *        
000041*                                                                *        
000042*P   ENTRY PARAMETERS..                                          *        
000043*     PARMIN, ONE CARD - COLS 1-10 AGENT ID FILTER FOR THE       *        
000044*     INSURANCE-STATS EXTRACT ONLY, OR SPACES FOR ALL.           *        
000045*                                                                *        
000046*E   ERRORS DETECTED BY THIS ELEMENT..                           *        
000047*     I/O ERROR ON FILES. IN-MEMORY TABLE OVERFLOW (WMTB01).     *        
000048*                                                                *        
000049*C   ELEMENTS INVOKED BY THIS ELEMENT..                          *        
000050*     NONE.                                                      *        
000051*                                                                *        
000052*U   USER CONSTANTS AND TABLES REFERENCED..                      *        
000053*     WS-MIN-GAP-THRESHOLD, WS-MIN-SCORE-THRESHOLD,              *        
000054*     WS-MIN-MF-VALUE, WS-COVERAGE-TABLE (SEE BELOW).            *        
000055*                                                                *        
000056*    MAINTENANCE                                                 *        
000057*    09/03/95  DPS  WM0044  ORIGINAL FILEPASS - COVERAGE-GAP     *        
000058*                            PASS ONLY.                          *        
000059*    04/11/99  PDN  WM0201  ADDED THE NO-INSURANCE CROSS-SELL    *        
000060*                            PASS AND THE COVERAGE LOOKUP TABLE. *        
000061*    02/27/01  TLM  WM0233  ADDED MISSING-COVERAGE-TYPES LIST    *        
000062*                            AND THE OPP-SCORE / MF-VALUE SORTS. *        
000063*                                                                *        
000064*****************************************************************         
000065        ENVIRONMENT DIVISION.                                             
000066        CONFIGURATION SECTION.                                            
000067        SPECIAL-NAMES.                                                    
000068            C01 IS TOP-OF-FORM.                                           
000069        INPUT-OUTPUT SECTION.                                             
000070        FILE-CONTROL.                                                     
000071            SELECT PARM-FILE    ASSIGN TO PARMIN                          
000072                ORGANIZATION IS LINE SEQUENTIAL.                          
000073            SELECT INS-FILE     ASSIGN TO INSIN                           
000074                ORGANIZATION IS LINE SEQUENTIAL.                          
000075            SELECT SIP-FILE     ASSIGN TO SIPIN                           
000076                ORGANIZATION IS LINE SEQUENTIAL.                          
000077            SELECT OPP-FILE     ASSIGN TO INSOPP                          
000078                ORGANIZATION IS LINE SEQUENTIAL.                          
000079            SELECT INSSTAT-FILE ASSIGN TO INSSTAT                         
000080                ORGANIZATION IS LINE SEQUENTIAL.                          
000081            SELECT SORTWKA      ASSIGN TO SORTWKA.                        
000082            SELECT SORTWKB      ASSIGN TO SORTWKB.                        
000083        DATA DIVISION.                                                    
000084        FILE SECTION.                                                     
000085        FD  PARM-FILE                                                     
000086            RECORDING MODE IS F.                                          
000087        01  WS-PARM-INPUT-REC           PIC X(80).                        
000088        FD  INS-FILE                                                      
000089            RECORDING MODE IS F.                                          
000090            COPY WMINSREC.                                                
000091        FD  SIP-FILE                                                      
000092            RECORDING MODE IS F.                                          
000093            COPY WMSIPREC.                                                
000094        FD  OPP-FILE                                                      
000095            RECORDING MODE IS F.                                          
000096            COPY WMIOPWRK.                                                
000097        FD  INSSTAT-FILE                                                  
000098            RECORDING MODE IS F.                                          
000099        01  WM-INSSTAT-OUT-REC          PIC X(132).                       
000100        SD  SORTWKA.                                                      
000101        01  WM-SRTA-RECORD.                                               
000102            05  SRA-OPP-SCORE           PIC 9(03).                        
000103            05  SRA-USER-ID             PIC X(12).                        
000104            05  SRA-NAME                PIC X(30).                        
000105            05  SRA-AGENT-ID            PIC X(10).                        
000106            05  SRA-WEALTH-BAND         PIC X(10).                        
000107            05  SRA-MF-VALUE            PIC S9(11)V99.                    
000108            05  SRA-TOTAL-PREMIUM       PIC S9(11)V99.                    
000109            05  SRA-BASELINE-PREMIUM    PIC S9(11)V99.                    
000110            05  SRA-PREMIUM-GAP         PIC S9(11)V99.                    
000111            05  SRA-MISSING-TYPES       PIC X(40).                        
000112        SD  SORTWKB.                                                      
000113        01  WM-SRTB-RECORD.                                               
000114            05  SRB-MF-VALUE            PIC S9(11)V99.                    
000115            05  SRB-USER-ID             PIC X(12).                        
000116            05  SRB-WEALTH-BAND         PIC X(10).                        
000117            05  SRB-BASELINE-PREMIUM    PIC S9(11)V99.                    
000118        EJECT                                                             
000119*****************************************************************         
000120*                       WORKING-STORAGE                          *        
000121*****************************************************************         
000122        WORKING-STORAGE SECTION.                                          
000123        01  FILLER PIC X(32)                                              
000124            VALUE 'WMINSOP WORKING STORAGE BEGINS '.                      
000125        COPY WMDATEWK.                                                    
000126        EJECT                                                             
000127*****************************************************************         
000128*    RULE THRESHOLDS                                             *        
000129*****************************************************************         
000130        01  WS-RULE-THRESHOLDS.                                           
000131            05  WS-MIN-GAP-THRESHOLD    PIC S9(11)V99                     
000132                                             VALUE 10000.00.              
000133            05  WS-MIN-SCORE-THRESHOLD  PIC 9(03)     VALUE ZERO.         
000134            05  WS-MIN-MF-VALUE         PIC S9(11)V99                     
000135                                             VALUE 1000000.00.            
000136            05  WS-WEALTH-BAND-CUTOFF   PIC S9(11)V99                     
000137                                             VALUE 5000000.00.            
000138            05  FILLER                  PIC X(10).                        
000139        EJECT                                                             
000140*****************************************************************         
000141*    IN-MEMORY TABLE OF CLIENTS HOLDING LIVE COVERAGE (WMTB01)   *        
000142*    BUILT ASCENDING DURING PASS A - SEARCHED ALL DURING PASS B  *        
000143*****************************************************************         
000144        01  WS-COVERAGE-TABLE.                                            
000145            05  WS-COVERAGE-COUNT       PIC 9(5) COMP VALUE ZERO.         
000146            05  WS-COVERAGE-ENTRY OCCURS 1 TO 3000 TIMES                  
000147                    DEPENDING ON WS-COVERAGE-COUNT                        
000148                    ASCENDING KEY IS WS-COV-USER-ID                       
000149                    INDEXED BY WS-COV-IDX.                                
000150                10  WS-COV-USER-ID      PIC X(12).                        
000151        EJECT                                                             
000152*****************************************************************         
000153*    IN-MEMORY SIP AGGREGATION TABLE FOR PASS B (WMTB02)         *        
000154*    BUILT IN ENCOUNTER ORDER - NOT KEY-ORDERED                  *        
000155*****************************************************************         
000156        01  WS-SIP-AGG-TABLE.                                             
000157            05  WS-SIP-AGG-COUNT        PIC 9(5) COMP VALUE ZERO.         
000158            05  WS-SIP-AGG-ENTRY OCCURS 3000 TIMES                        
000159                    INDEXED BY WS-AGG-IDX.                                
000160                10  WS-AGG-USER-ID      PIC X(12).                        
000161                10  WS-AGG-TOTAL-MF     PIC S9(11)V99.                    
000162        01  WS-SIP-AGG-TABLE-ALT REDEFINES WS-SIP-AGG-TABLE.              
000163            05  FILLER                  PIC X(75005).                     
000164        EJECT                                                             
000165        77  WS-SEARCH-IDX               PIC S9(5) COMP.                   
000166        77  WS-FOUND-SW                 PIC X(01).                        
000167            88  WS-ENTRY-FOUND              VALUE 'Y'.                    
000168            88  WS-ENTRY-NOT-FOUND          VALUE 'N'.                    
000169        01  WS-BREAK-KEY-HOLD           PIC X(12).                        
000170        01  WS-BREAK-KEY-ALT REDEFINES WS-BREAK-KEY-HOLD.                 
000171            05  FILLER                  PIC X(12).                        
000172        77  WS-FIRST-INS-REC-SW         PIC X(01).                        
000173            88  WS-FIRST-INS-REC            VALUE 'Y'.                    
000174            88  WS-NOT-FIRST-INS-REC        VALUE 'N'.                    
000175        01  WS-CLIENT-GROUP-WORK.                                         
000176            05  WS-CG-QUALIFIES-SW      PIC X(01).                        
000177                88  WS-CG-QUALIFIES         VALUE 'Y'.                    
000178                88  WS-CG-NOT-QUALIFIED     VALUE 'N'.                    
000179            05  WS-CG-COVERAGE-SW       PIC X(01).                        
000180                88  WS-CG-HAS-COVERAGE      VALUE 'Y'.                    
000181                88  WS-CG-NO-COVERAGE       VALUE 'N'.                    
000182            05  WS-CG-TOTAL-PREMIUM     PIC S9(11)V99.                    
000183            05  WS-CG-HEALTH-SW         PIC X(01) VALUE 'N'.              
000184            05  WS-CG-TERM-SW           PIC X(01) VALUE 'N'.              
000185            05  WS-CG-ULIP-SW           PIC X(01) VALUE 'N'.              
000186            05  WS-CG-TRAD-SW           PIC X(01) VALUE 'N'.              
000187        01  WS-CLIENT-GROUP-ALT REDEFINES WS-CLIENT-GROUP-WORK.           
000188            05  FILLER                  PIC X(16).                        
000189        01  WS-FIRST-QUAL-FIELDS.                                         
000190            05  WS-FQ-USER-ID           PIC X(12).                        
000191            05  WS-FQ-NAME              PIC X(30).                        
000192            05  WS-FQ-AGENT-ID          PIC X(10).                        
000193            05  WS-FQ-WEALTH-BAND       PIC X(10).                        
000194            05  WS-FQ-MF-VALUE          PIC S9(11)V99.                    
000195            05  WS-FQ-BASELINE-PREMIUM  PIC S9(11)V99.                    
000196            05  WS-FQ-PREMIUM-GAP       PIC S9(11)V99.                    
000197            05  WS-FQ-OPP-SCORE         PIC 9(03).                        
000198        01  WS-MISSING-TYPES-WORK       PIC X(40).                        
000199        77  WS-MISS-PTR                 PIC S9(4) COMP.                   
000200        EJECT                                                             
000201*****************************************************************         
000202*    INSURANCE-STATS ACCUMULATORS (5 TYPE BUCKETS + GRAND)       *        
000203*****************************************************************         
000204        01  WS-INSSTAT-TOTALS.                                            
000205            05  WS-IS-GRAND-COUNT       PIC 9(7) COMP VALUE ZERO.         
000206            05  WS-IS-GRAND-PREMIUM     PIC S9(13)V99 VALUE ZERO.         
000207            05  WS-IS-GRAND-GAP         PIC S9(13)V99 VALUE ZERO.         
000208            05  WS-IS-TYPE-TABLE OCCURS 5 TIMES.                          
000209                10  WS-IST-NAME         PIC X(12).                        
000210                10  WS-IST-COUNT        PIC 9(7) COMP.                    
000211                10  WS-IST-PREMIUM      PIC S9(13)V99.                    
000212        77  WS-IST-SUB                  PIC S9(4) COMP.                   
000213        COPY WMSTATWK.                                                    
000214        EJECT                                                             
000215        01  WS-PARM-RECORD.                                               
000216            05  WS-PARM-AGENT-ID        PIC X(10).                        
000217            05  FILLER                  PIC X(70).                        
000218        01  WS-PARM-RECORD-ALT REDEFINES WS-PARM-RECORD.                  
000219            05  FILLER                  PIC X(80).                        
000220        01  FILLER PIC X(32)                                              
000221            VALUE 'WMINSOP WORKING STORAGE ENDS   '.                      
000222        EJECT                                                             
000223        PROCEDURE DIVISION.                                               
000224*****************************************************************         
000225*                        MAINLINE LOGIC                          *        
000226*****************************************************************         
000227        0000-CONTROL-PROCESS.                                             
000228            PERFORM 1000-INITIALIZATION                                   
000229                THRU 1099-INITIALIZATION-EXIT.                            
000230            PERFORM 1100-OPEN-FILES                                       
000231                THRU 1199-OPEN-FILES-EXIT.                                
000232            PERFORM 2000-PASS-A-COVERAGE-GAP                              
000233                THRU 2999-PASS-A-EXIT.                                    
000234            PERFORM 3000-PASS-B-NO-INSURANCE                              
000235                THRU 3999-PASS-B-EXIT.                                    
000236            PERFORM 5000-WRITE-INSURANCE-STATS                            
000237                THRU 5099-WRITE-INSURANCE-STATS-EXIT.                     
000238            PERFORM EOJ9000-CLOSE-FILES                                   
000239                THRU EOJ9999-EXIT.                                        
000240            GOBACK.                                                       
000241        EJECT                                                             
000242        1000-INITIALIZATION.                                              
000243            SET WM-NOT-EOF TO TRUE.                                       
000244            MOVE ZERO TO WS-COVERAGE-COUNT WS-SIP-AGG-COUNT.              
000245            INITIALIZE WS-INSSTAT-TOTALS.                                 
000246            MOVE 'HEALTH      ' TO WS-IST-NAME(1).                        
000247            MOVE 'TERM        ' TO WS-IST-NAME(2).                        
000248            MOVE 'ULIP        ' TO WS-IST-NAME(3).                        
000249            MOVE 'TRADITIONAL ' TO WS-IST-NAME(4).                        
000250            MOVE 'UNKNOWN     ' TO WS-IST-NAME(5).                        
000251            ACCEPT WM-RUN-DATE-YMD FROM DATE YYYYMMDD.                    
000252        1099-INITIALIZATION-EXIT.                                         
000253            EXIT.                                                         
000254        EJECT                                                             
000255        1100-OPEN-FILES.                                                  
000256            OPEN INPUT  PARM-FILE.                                        
000257            READ PARM-FILE INTO WS-PARM-RECORD                            
000258                AT END MOVE SPACES TO WS-PARM-RECORD                      
000259            END-READ.                                                     
000260            CLOSE PARM-FILE.                                              
000261            SET WM-AGENT-FILTER-OFF TO TRUE.                              
000262            IF WS-PARM-AGENT-ID NOT = SPACES                              
000263                SET WM-AGENT-FILTER-ON TO TRUE                            
000264                MOVE WS-PARM-AGENT-ID TO WM-AGENT-FILTER-ID               
000265            END-IF.                                                       
000266            OPEN INPUT  INS-FILE.                                         
000267            OPEN OUTPUT OPP-FILE.                                         
000268            OPEN OUTPUT INSSTAT-FILE.                                     
000269        1199-OPEN-FILES-EXIT.                                             
000270            EXIT.                                                         
000271        EJECT                                                             
000272*****************************************************************         
000273*    PASS A - COVERAGE-GAP CONTROL BREAK, SORTED BY OPP SCORE    *        
000274*****************************************************************         
000275        2000-PASS-A-COVERAGE-GAP.                                         
000276            SORT SORTWKA                                                  
000277                DESCENDING KEY SRA-OPP-SCORE                              
000278                INPUT PROCEDURE IS 2100-READ-AND-RELEASE                  
000279                    THRU 2199-READ-AND-RELEASE-EXIT                       
000280                OUTPUT PROCEDURE IS 2500-RETURN-AND-WRITE                 
000281                    THRU 2599-RETURN-AND-WRITE-EXIT.                      
000282            CLOSE INS-FILE.                                               
000283        2999-PASS-A-EXIT.                                                 
000284            EXIT.                                                         
000285        EJECT                                                             
000286        2100-READ-AND-RELEASE.                                            
000287            SET WS-FIRST-INS-REC TO TRUE.                                 
000288            MOVE SPACES TO WS-BREAK-KEY-HOLD.                             
000289            SET WS-CG-NOT-QUALIFIED TO TRUE.                              
000290            SET WS-CG-NO-COVERAGE TO TRUE.                                
000291            MOVE ZERO TO WS-CG-TOTAL-PREMIUM.                             
000292            PERFORM 2110-READ-NEXT-INS                                    
000293                THRU 2119-READ-NEXT-INS-EXIT.                             
000294            PERFORM 2150-PROCESS-ONE-INS-REC                              
000295                THRU 2159-PROCESS-ONE-INS-REC-EXIT                        
000296                UNTIL WM-EOF.                                             
000297            IF NOT WS-FIRST-INS-REC                                       
000298                PERFORM 2300-END-CLIENT-GROUP                             
000299                    THRU 2399-END-CLIENT-GROUP-EXIT                       
000300            END-IF.                                                       
000301        2199-READ-AND-RELEASE-EXIT.                                       
000302            EXIT.                                                         
000303        EJECT                                                             
000304        2150-PROCESS-ONE-INS-REC.                                         
000305            IF WS-FIRST-INS-REC                                           
000306                PERFORM 2200-START-NEW-CLIENT                             
000307                    THRU 2299-START-NEW-CLIENT-EXIT                       
000308            ELSE                                                          
000309                IF INS-USER-ID NOT = WS-BREAK-KEY-HOLD                    
000310                    PERFORM 2300-END-CLIENT-GROUP                         
000311                        THRU 2399-END-CLIENT-GROUP-EXIT                   
000312                    PERFORM 2200-START-NEW-CLIENT                         
000313                        THRU 2299-START-NEW-CLIENT-EXIT                   
000314                END-IF                                                    
000315            END-IF.                                                       
000316            PERFORM 2400-EVALUATE-ONE-RECORD                              
000317                THRU 2499-EVALUATE-ONE-RECORD-EXIT.                       
000318            PERFORM 2110-READ-NEXT-INS                                    
000319                THRU 2119-READ-NEXT-INS-EXIT.                             
000320        2159-PROCESS-ONE-INS-REC-EXIT.                                    
000321            EXIT.                                                         
000322        EJECT                                                             
000323        2110-READ-NEXT-INS.                                               
000324            READ INS-FILE                                                 
000325                AT END SET WM-EOF TO TRUE                                 
000326            END-READ.                                                     
000327            IF NOT WM-EOF                                                 
000328                ADD 1 TO WM-RECS-READ-CNT                                 
000329            END-IF.                                                       
000330        2119-READ-NEXT-INS-EXIT.                                          
000331            EXIT.                                                         
000332        EJECT                                                             
000333        2200-START-NEW-CLIENT.                                            
000334            MOVE INS-USER-ID TO WS-BREAK-KEY-HOLD.                        
000335            SET WS-NOT-FIRST-INS-REC TO TRUE.                             
000336            SET WS-CG-NOT-QUALIFIED TO TRUE.                              
000337            SET WS-CG-NO-COVERAGE TO TRUE.                                
000338            MOVE ZERO TO WS-CG-TOTAL-PREMIUM.                             
000339            MOVE 'N' TO WS-CG-HEALTH-SW WS-CG-TERM-SW                     
000340                        WS-CG-ULIP-SW WS-CG-TRAD-SW.                      
000341        2299-START-NEW-CLIENT-EXIT.                                       
000342            EXIT.                                                         
000343        EJECT                                                             
000344        2400-EVALUATE-ONE-RECORD.                                         
000345            IF INS-IS-DELETED                                             
000346                GO TO 2499-EVALUATE-ONE-RECORD-EXIT                       
000347            END-IF.                                                       
000348            SET WS-CG-HAS-COVERAGE TO TRUE.                               
000349            PERFORM 2450-ACCUMULATE-INSURANCE-STATS                       
000350                THRU 2459-ACCUMULATE-INSURANCE-STATS-EXIT.                
000351            IF INS-PREMIUM-GAP < WS-MIN-GAP-THRESHOLD                     
000352                GO TO 2499-EVALUATE-ONE-RECORD-EXIT                       
000353            END-IF.                                                       
000354            IF INS-OPP-SCORE < WS-MIN-SCORE-THRESHOLD                     
000355                GO TO 2499-EVALUATE-ONE-RECORD-EXIT                       
000356            END-IF.                                                       
000357            IF WS-CG-NOT-QUALIFIED                                        
000358                MOVE INS-USER-ID TO WS-FQ-USER-ID                         
000359                MOVE INS-NAME TO WS-FQ-NAME                               
000360                MOVE INS-AGENT-ID TO WS-FQ-AGENT-ID                       
000361                MOVE INS-WEALTH-BAND TO WS-FQ-WEALTH-BAND                 
000362                MOVE INS-MF-CURRENT-VALUE TO WS-FQ-MF-VALUE               
000363                MOVE INS-BASELINE-PREMIUM                                 
000364                    TO WS-FQ-BASELINE-PREMIUM                             
000365                MOVE INS-PREMIUM-GAP TO WS-FQ-PREMIUM-GAP                 
000366                MOVE INS-OPP-SCORE TO WS-FQ-OPP-SCORE                     
000367                SET WS-CG-QUALIFIES TO TRUE                               
000368            END-IF.                                                       
000369            ADD INS-PREMIUM TO WS-CG-TOTAL-PREMIUM.                       
000370            EVALUATE INS-TYPE                                             
000371                WHEN 'HEALTH'                                             
000372                    MOVE 'Y' TO WS-CG-HEALTH-SW                           
000373                WHEN 'TERM'                                               
000374                    MOVE 'Y' TO WS-CG-TERM-SW                             
000375                WHEN 'ULIP'                                               
000376                    MOVE 'Y' TO WS-CG-ULIP-SW                             
000377                WHEN 'TRADITIONAL'                                        
000378                    MOVE 'Y' TO WS-CG-TRAD-SW                             
000379            END-EVALUATE.                                                 
000380        2499-EVALUATE-ONE-RECORD-EXIT.                                    
000381            EXIT.                                                         
000382        EJECT                                                             
000383        2450-ACCUMULATE-INSURANCE-STATS.                                  
000384            IF WM-AGENT-FILTER-ON                                         
000385                AND INS-AGENT-ID NOT = WM-AGENT-FILTER-ID                 
000386                GO TO 2459-ACCUMULATE-INSURANCE-STATS-EXIT                
000387            END-IF.                                                       
000388            ADD 1 TO WS-IS-GRAND-COUNT.                                   
000389            ADD INS-PREMIUM TO WS-IS-GRAND-PREMIUM.                       
000390            ADD INS-PREMIUM-GAP TO WS-IS-GRAND-GAP.                       
000391            EVALUATE INS-TYPE                                             
000392                WHEN 'HEALTH'      MOVE 1 TO WS-IST-SUB                   
000393                WHEN 'TERM'        MOVE 2 TO WS-IST-SUB                   
000394                WHEN 'ULIP'        MOVE 3 TO WS-IST-SUB                   
000395                WHEN 'TRADITIONAL' MOVE 4 TO WS-IST-SUB                   
000396                WHEN OTHER         MOVE 5 TO WS-IST-SUB                   
000397            END-EVALUATE.                                                 
000398            ADD 1 TO WS-IST-COUNT(WS-IST-SUB).                            
000399            ADD INS-PREMIUM TO WS-IST-PREMIUM(WS-IST-SUB).                
000400        2459-ACCUMULATE-INSURANCE-STATS-EXIT.                             
000401            EXIT.                                                         
000402        EJECT                                                             
000403*****************************************************************         
000404*    END OF ONE CLIENT'S RECORDS - RELEASE OPPORTUNITY IF ANY    *        
000405*****************************************************************         
000406        2300-END-CLIENT-GROUP.                                            
000407            IF WS-CG-HAS-COVERAGE                                         
000408                ADD 1 TO WS-COVERAGE-COUNT                                
000409                MOVE WS-BREAK-KEY-HOLD                                    
000410                    TO WS-COV-USER-ID(WS-COVERAGE-COUNT)                  
000411            END-IF.                                                       
000412            IF WS-CG-QUALIFIES                                            
000413                PERFORM 2350-BUILD-MISSING-TYPES                          
000414                    THRU 2359-BUILD-MISSING-TYPES-EXIT                    
000415                MOVE WS-FQ-OPP-SCORE TO SRA-OPP-SCORE                     
000416                MOVE WS-FQ-USER-ID TO SRA-USER-ID                         
000417                MOVE WS-FQ-NAME TO SRA-NAME                               
000418                MOVE WS-FQ-AGENT-ID TO SRA-AGENT-ID                       
000419                MOVE WS-FQ-WEALTH-BAND TO SRA-WEALTH-BAND                 
000420                MOVE WS-FQ-MF-VALUE TO SRA-MF-VALUE                       
000421                MOVE WS-CG-TOTAL-PREMIUM TO SRA-TOTAL-PREMIUM             
000422                MOVE WS-FQ-BASELINE-PREMIUM                               
000423                    TO SRA-BASELINE-PREMIUM                               
000424                MOVE WS-FQ-PREMIUM-GAP TO SRA-PREMIUM-GAP                 
000425                MOVE WS-MISSING-TYPES-WORK TO SRA-MISSING-TYPES           
000426                RELEASE WM-SRTA-RECORD                                    
000427            END-IF.                                                       
000428        2399-END-CLIENT-GROUP-EXIT.                                       
000429            EXIT.                                                         
000430        EJECT                                                             
000431        2350-BUILD-MISSING-TYPES.                                         
000432            MOVE SPACES TO WS-MISSING-TYPES-WORK.                         
000433            MOVE 1 TO WS-MISS-PTR.                                        
000434            IF WS-CG-HEALTH-SW = 'N'                                      
000435                STRING 'Health,' DELIMITED BY SIZE                        
000436                    INTO WS-MISSING-TYPES-WORK                            
000437                    WITH POINTER WS-MISS-PTR                              
000438            END-IF.                                                       
000439            IF WS-CG-TERM-SW = 'N'                                        
000440                STRING 'Term,' DELIMITED BY SIZE                          
000441                    INTO WS-MISSING-TYPES-WORK                            
000442                    WITH POINTER WS-MISS-PTR                              
000443            END-IF.                                                       
000444            IF WS-CG-ULIP-SW = 'N'                                        
000445                STRING 'ULIP,' DELIMITED BY SIZE                          
000446                    INTO WS-MISSING-TYPES-WORK                            
000447                    WITH POINTER WS-MISS-PTR                              
000448            END-IF.                                                       
000449            IF WS-CG-TRAD-SW = 'N'                                        
000450                STRING 'Traditional,' DELIMITED BY SIZE                   
000451                    INTO WS-MISSING-TYPES-WORK                            
000452                    WITH POINTER WS-MISS-PTR                              
000453            END-IF.                                                       
000454        2359-BUILD-MISSING-TYPES-EXIT.                                    
000455            EXIT.                                                         
000456        EJECT                                                             
000457        2500-RETURN-AND-WRITE.                                            
000458            SET WM-NOT-EOF TO TRUE.                                       
000459            PERFORM 2550-RETURN-ONE-A-REC                                 
000460                THRU 2559-RETURN-ONE-A-REC-EXIT                           
000461                UNTIL WM-EOF.                                             
000462        2599-RETURN-AND-WRITE-EXIT.                                       
000463            EXIT.                                                         
000464        EJECT                                                             
000465        2550-RETURN-ONE-A-REC.                                            
000466            RETURN SORTWKA                                                
000467                AT END SET WM-EOF TO TRUE                                 
000468            END-RETURN.                                                   
000469            IF NOT WM-EOF                                                 
000470                MOVE SRA-USER-ID TO IOP-USER-ID                           
000471                MOVE SRA-NAME TO IOP-NAME                                 
000472                MOVE SRA-AGENT-ID TO IOP-AGENT-ID                         
000473                MOVE 'COVERAGE-GAP        ' TO IOP-TYPE                   
000474                MOVE SRA-WEALTH-BAND TO IOP-WEALTH-BAND                   
000475                MOVE SRA-MF-VALUE TO IOP-MF-VALUE                         
000476                MOVE SRA-TOTAL-PREMIUM TO IOP-TOTAL-PREMIUM               
000477                MOVE SRA-BASELINE-PREMIUM                                 
000478                    TO IOP-BASELINE-PREMIUM                               
000479                MOVE SRA-PREMIUM-GAP TO IOP-PREMIUM-GAP                   
000480                MOVE SRA-OPP-SCORE TO IOP-OPP-SCORE                       
000481                MOVE SRA-MISSING-TYPES TO IOP-MISSING-TYPES               
000482                WRITE WM-INS-OPPORTUNITY-RECORD                           
000483                ADD 1 TO WM-RECS-WRITTEN-CNT                              
000484            END-IF.                                                       
000485        2559-RETURN-ONE-A-REC-EXIT.                                       
000486            EXIT.                                                         
000487        EJECT                                                             
000488*****************************************************************         
000489*    PASS B - AGGREGATE SIP BY CLIENT, TEST COVERAGE, SORT BY    *        
000490*    MF VALUE DESCENDING                                         *        
000491*****************************************************************         
000492        3000-PASS-B-NO-INSURANCE.                                         
000493            OPEN INPUT SIP-FILE.                                          
000494            SET WM-NOT-EOF TO TRUE.                                       
000495            PERFORM 3100-READ-NEXT-SIP                                    
000496                THRU 3199-READ-NEXT-SIP-EXIT.                             
000497            PERFORM 3150-BUILD-ONE-SIP-AGG                                
000498                THRU 3159-BUILD-ONE-SIP-AGG-EXIT                          
000499                UNTIL WM-EOF.                                             
000500            CLOSE SIP-FILE.                                               
000501            SORT SORTWKB                                                  
000502                DESCENDING KEY SRB-MF-VALUE                               
000503                INPUT PROCEDURE IS 3400-RELEASE-QUALIFIERS                
000504                    THRU 3499-RELEASE-QUALIFIERS-EXIT                     
000505                OUTPUT PROCEDURE IS 3600-RETURN-AND-WRITE-B               
000506                    THRU 3699-RETURN-AND-WRITE-B-EXIT.                    
000507        3999-PASS-B-EXIT.                                                 
000508            EXIT.                                                         
000509        EJECT                                                             
000510        3150-BUILD-ONE-SIP-AGG.                                           
000511            PERFORM 3200-ACCUMULATE-SIP-CLIENT                            
000512                THRU 3299-ACCUMULATE-SIP-CLIENT-EXIT.                     
000513            PERFORM 3100-READ-NEXT-SIP                                    
000514                THRU 3199-READ-NEXT-SIP-EXIT.                             
000515        3159-BUILD-ONE-SIP-AGG-EXIT.                                      
000516            EXIT.                                                         
000517        EJECT                                                             
000518        3100-READ-NEXT-SIP.                                               
000519            READ SIP-FILE                                                 
000520                AT END SET WM-EOF TO TRUE                                 
000521            END-READ.                                                     
000522            IF NOT WM-EOF                                                 
000523                ADD 1 TO WM-RECS-READ-CNT                                 
000524            END-IF.                                                       
000525        3199-READ-NEXT-SIP-EXIT.                                          
000526            EXIT.                                                         
000527        EJECT                                                             
000528        3200-ACCUMULATE-SIP-CLIENT.                                       
000529            IF SIP-IS-DELETED                                             
000530                GO TO 3299-ACCUMULATE-SIP-CLIENT-EXIT                     
000531            END-IF.                                                       
000532            SET WS-ENTRY-NOT-FOUND TO TRUE.                               
000533            MOVE 1 TO WS-SEARCH-IDX.                                      
000534            PERFORM 3210-FIND-SIP-CLIENT                                  
000535                THRU 3219-FIND-SIP-CLIENT-EXIT                            
000536                UNTIL WS-SEARCH-IDX > WS-SIP-AGG-COUNT                    
000537                    OR WS-ENTRY-FOUND.                                    
000538            IF WS-ENTRY-NOT-FOUND                                         
000539                ADD 1 TO WS-SIP-AGG-COUNT                                 
000540                MOVE SIP-USER-ID                                          
000541                    TO WS-AGG-USER-ID(WS-SIP-AGG-COUNT)                   
000542                MOVE ZERO TO WS-AGG-TOTAL-MF(WS-SIP-AGG-COUNT)            
000543                MOVE WS-SIP-AGG-COUNT TO WS-SEARCH-IDX                    
000544            END-IF.                                                       
000545            ADD SIP-SUCCESS-AMOUNT                                        
000546                TO WS-AGG-TOTAL-MF(WS-SEARCH-IDX).                        
000547        3299-ACCUMULATE-SIP-CLIENT-EXIT.                                  
000548            EXIT.                                                         
000549        EJECT                                                             
000550        3210-FIND-SIP-CLIENT.                                             
000551            IF WS-AGG-USER-ID(WS-SEARCH-IDX) = SIP-USER-ID                
000552                SET WS-ENTRY-FOUND TO TRUE                                
000553            ELSE                                                          
000554                ADD 1 TO WS-SEARCH-IDX                                    
000555            END-IF.                                                       
000556        3219-FIND-SIP-CLIENT-EXIT.                                        
000557            EXIT.                                                         
000558        EJECT                                                             
000559        3400-RELEASE-QUALIFIERS.                                          
000560            MOVE 1 TO WS-SEARCH-IDX.                                      
000561            PERFORM 3420-CHECK-ONE-AGG-CLIENT                             
000562                THRU 3429-CHECK-ONE-AGG-CLIENT-EXIT                       
000563                UNTIL WS-SEARCH-IDX > WS-SIP-AGG-COUNT.                   
000564        3499-RELEASE-QUALIFIERS-EXIT.                                     
000565            EXIT.                                                         
000566        EJECT                                                             
000567        3420-CHECK-ONE-AGG-CLIENT.                                        
000568            IF WS-AGG-TOTAL-MF(WS-SEARCH-IDX)                             
000569                    >= WS-MIN-MF-VALUE                                    
000570                PERFORM 3450-TEST-COVERAGE                                
000571                    THRU 3459-TEST-COVERAGE-EXIT                          
000572                IF WS-ENTRY-NOT-FOUND                                     
000573                    MOVE WS-AGG-TOTAL-MF(WS-SEARCH-IDX)                   
000574                        TO SRB-MF-VALUE                                   
000575                    MOVE WS-AGG-USER-ID(WS-SEARCH-IDX)                    
000576                        TO SRB-USER-ID                                    
000577                    IF WS-AGG-TOTAL-MF(WS-SEARCH-IDX)                     
000578                            >= WS-WEALTH-BAND-CUTOFF                      
000579                        MOVE '5CR+      ' TO SRB-WEALTH-BAND              
000580                    ELSE                                                  
000581                        MOVE '1CR-5CR   ' TO SRB-WEALTH-BAND              
000582                    END-IF                                                
000583                    COMPUTE SRB-BASELINE-PREMIUM ROUNDED =                
000584                        WS-AGG-TOTAL-MF(WS-SEARCH-IDX) * 0.02             
000585                    IF SRB-BASELINE-PREMIUM > 100000.00                   
000586                        MOVE 100000.00 TO SRB-BASELINE-PREMIUM            
000587                    END-IF                                                
000588                    RELEASE WM-SRTB-RECORD                                
000589                END-IF                                                    
000590            END-IF.                                                       
000591            ADD 1 TO WS-SEARCH-IDX.                                       
000592        3429-CHECK-ONE-AGG-CLIENT-EXIT.                                   
000593            EXIT.                                                         
000594        EJECT                                                             
000595        3450-TEST-COVERAGE.                                               
000596            SET WS-ENTRY-NOT-FOUND TO TRUE.                               
000597            IF WS-COVERAGE-COUNT > ZERO                                   
000598                SEARCH ALL WS-COVERAGE-ENTRY                              
000599                    AT END SET WS-ENTRY-NOT-FOUND TO TRUE                 
000600                    WHEN WS-COV-USER-ID(WS-COV-IDX)                       
000601                            = WS-AGG-USER-ID(WS-SEARCH-IDX)               
000602                        SET WS-ENTRY-FOUND TO TRUE                        
000603                END-SEARCH                                                
000604            END-IF.                                                       
000605        3459-TEST-COVERAGE-EXIT.                                          
000606            EXIT.                                                         
000607        EJECT                                                             
000608        3600-RETURN-AND-WRITE-B.                                          
000609            SET WM-NOT-EOF TO TRUE.                                       
000610            PERFORM 3650-RETURN-ONE-B-REC                                 
000611                THRU 3659-RETURN-ONE-B-REC-EXIT                           
000612                UNTIL WM-EOF.                                             
000613        3699-RETURN-AND-WRITE-B-EXIT.                                     
000614            EXIT.                                                         
000615        EJECT                                                             
000616        3650-RETURN-ONE-B-REC.                                            
000617            RETURN SORTWKB                                                
000618                AT END SET WM-EOF TO TRUE                                 
000619            END-RETURN.                                                   
000620            IF NOT WM-EOF                                                 
000621                MOVE SRB-USER-ID TO IOP-USER-ID                           
000622                MOVE SPACES TO IOP-NAME                                   
000623                MOVE SPACES TO IOP-AGENT-ID                               
000624                MOVE 'NO-INSURANCE        ' TO IOP-TYPE                   
000625                MOVE SRB-WEALTH-BAND TO IOP-WEALTH-BAND                   
000626                MOVE SRB-MF-VALUE TO IOP-MF-VALUE                         
000627                MOVE ZERO TO IOP-TOTAL-PREMIUM                            
000628                MOVE SRB-BASELINE-PREMIUM                                 
000629                    TO IOP-BASELINE-PREMIUM                               
000630                MOVE SRB-BASELINE-PREMIUM TO IOP-PREMIUM-GAP              
000631                MOVE 100 TO IOP-OPP-SCORE                                 
000632                MOVE 'Health,Term,ULIP,Traditional,'                      
000633                    TO IOP-MISSING-TYPES                                  
000634                WRITE WM-INS-OPPORTUNITY-RECORD                           
000635                ADD 1 TO WM-RECS-WRITTEN-CNT                              
000636            END-IF.                                                       
000637        3659-RETURN-ONE-B-REC-EXIT.                                       
000638            EXIT.                                                         
000639        EJECT                                                             
000640*****************************************************************         
000641*         WRITE THE SIX INSURANCE-STATS EXTRACT LINES            *        
000642*****************************************************************         
000643        5000-WRITE-INSURANCE-STATS.                                       
000644            MOVE 'IG' TO INSTS-REC-TYPE.                                  
000645            MOVE SPACES TO INSTS-INS-TYPE.                                
000646            MOVE WS-IS-GRAND-COUNT TO INSTS-POLICY-COUNT.                 
000647            MOVE WS-IS-GRAND-PREMIUM TO INSTS-PREMIUM-TOTAL.              
000648            MOVE WS-IS-GRAND-GAP TO INSTS-PREMIUM-GAP-TOTAL.              
000649            MOVE WM-INS-STAT-LINE TO WM-INSSTAT-OUT-REC.                  
000650            WRITE WM-INSSTAT-OUT-REC.                                     
000651            PERFORM 5050-WRITE-ONE-TYPE-LINE                              
000652                THRU 5059-WRITE-ONE-TYPE-LINE-EXIT                        
000653                VARYING WS-IST-SUB FROM 1 BY 1                            
000654                UNTIL WS-IST-SUB > 5.                                     
000655        5099-WRITE-INSURANCE-STATS-EXIT.                                  
000656            EXIT.                                                         
000657        EJECT                                                             
000658        5050-WRITE-ONE-TYPE-LINE.                                         
000659            MOVE 'IT' TO INSTS-REC-TYPE.                                  
000660            MOVE WS-IST-NAME(WS-IST-SUB) TO INSTS-INS-TYPE.               
000661            MOVE WS-IST-COUNT(WS-IST-SUB)                                 
000662                TO INSTS-POLICY-COUNT.                                    
000663            MOVE WS-IST-PREMIUM(WS-IST-SUB)                               
000664                TO INSTS-PREMIUM-TOTAL.                                   
000665            MOVE ZERO TO INSTS-PREMIUM-GAP-TOTAL.                         
000666            MOVE WM-INS-STAT-LINE TO WM-INSSTAT-OUT-REC.                  
000667            WRITE WM-INSSTAT-OUT-REC.                                     
000668        5059-WRITE-ONE-TYPE-LINE-EXIT.                                    
000669            EXIT.                                                         
000670        EJECT                                                             
000671        EOJ9000-CLOSE-FILES.                                              
000672            CLOSE OPP-FILE INSSTAT-FILE.                                  
000673            DISPLAY 'WMINSOP - RECORDS READ         : '                   
000674                WM-RECS-READ-CNT.                                         
000675            DISPLAY 'WMINSOP - OPPORTUNITIES WRITTEN : '                  
000676                WM-RECS-WRITTEN-CNT.                                      
000677            GO TO EOJ9999-EXIT.                                           
000678        EOJ9900-ABEND.                                                    
000679            DISPLAY 'WMINSOP ABENDING DUE TO I/O ERROR'.                  
000680        EOJ9999-EXIT.                                                     
000681            EXIT.                                                         
